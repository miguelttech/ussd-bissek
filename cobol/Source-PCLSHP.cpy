000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLSHP - Posted-shipment record.  Written by PCL010 to        *
000500*          SHPOUT, sorted and read back by PCL040 to build the  *
000600*          per-sender status-count report.                      *
000700*                                                                *
000800* Date       UserID   Description                               *
000900* ---------- -------- ----------------------------------------- *
001000* 1988-04-02 JFND     Original copy member, SHPOUT layout.      *
001100* 1992-11-19 METD     Added SHP-SEQUENCE for the tracking-id    *
001200*                     generator (req# FX-0091).                 *
001300* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001400*                     fields exist on this record, no change.   *
001500* 2003-06-20 ABTE     Added whole/fraction REDEFINES for the    *
001600*                     SYSOUT totals edit on PCL010 (req# FX-0456*
001700*                     ).                                        *
001800******************************************************************
001900
002000******************************************************************
002100* SHIPMENT-RECORD - output of flow 1, sort-input to flow 4.     *
002200* Fixed length 80 bytes (field widths sum to 70; remaining 10   *
002300* bytes are FILLER reserved for future expansion).              *
002400******************************************************************
002500 01  PCLSHP-RECORD.
002600     05  SHP-TRACKING-ID         PIC  X(12).
002700     05  SHP-SENDER-ID           PIC  9(09).
002800     05  SHP-PKG-ID              PIC  9(09).
002900     05  SHP-BASE-PRICE          PIC S9(09)V9(02).
003000     05  SHP-BASE-PRICE-PARTS REDEFINES SHP-BASE-PRICE.
003100         10  SHP-BASE-PRICE-WHOLE    PIC S9(09).
003200         10  SHP-BASE-PRICE-FRAC     PIC  9(02).
003300     05  SHP-INSURANCE-COST      PIC S9(09)V9(02).
003400     05  SHP-TOTAL-PRICE         PIC S9(09)V9(02).
003500     05  SHP-TOTAL-PRICE-PARTS REDEFINES SHP-TOTAL-PRICE.
003600         10  SHP-TOTAL-PRICE-WHOLE   PIC S9(09).
003700         10  SHP-TOTAL-PRICE-FRAC    PIC  9(02).
003800     05  SHP-STATUS              PIC  X(01).
003900         88  SHP-STATUS-PENDING      VALUE 'P'.
004000         88  SHP-STATUS-CONFIRMED    VALUE 'C'.
004100         88  SHP-STATUS-IN-TRANSIT   VALUE 'T'.
004200         88  SHP-STATUS-DELIVERED    VALUE 'D'.
004300         88  SHP-STATUS-CANCELLED    VALUE 'X'.
004400     05  SHP-SEQUENCE            PIC  9(06).
004500     05  FILLER                  PIC  X(10).
