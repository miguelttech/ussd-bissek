000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLERR - Common FILE STATUS error-message work area, COPYd    *
000500*          into WORKING-STORAGE by every PCL0nn program so a    *
000600*          bad OPEN/READ/WRITE prints the same SYSOUT line no   *
000700*          matter which program hit it.                         *
000800*                                                                *
000900* Date       UserID   Description                               *
001000* ---------- -------- ----------------------------------------- *
001100* 1988-03-14 JFND     Original copy member (carried over from   *
001200*                     the old MANIF freight-manifest runs'      *
001300*                     error work area - wired up here instead). *
001400* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001500*                     fields exist on this record, no change.   *
001550* 2006-05-09 METD     RQ-0529   Dropped FE-DS and FE-RESP -     *
001560*                     leftover fields from the old work area,   *
001570*                     never MOVEd into or tested by any of the  *
001580*                     PCL0nn programs that COPY this member.    *
001600******************************************************************
001700
002000
002100 01  FCT-ERROR-LINE.
002200     05  FILLER              PIC  X(13) VALUE 'FILE ERROR   '.
002300     05  FE-DDNAME           PIC  X(08) VALUE SPACES.
002400     05  FILLER              PIC  X(01) VALUE SPACES.
002500     05  FILLER              PIC  X(14) VALUE 'FILE STATUS: '.
002600     05  FE-STATUS           PIC  X(02) VALUE SPACES.
002700     05  FILLER              PIC  X(12) VALUE ' PARAGRAPH: '.
002800     05  FE-PARAGRAPH        PIC  X(10) VALUE SPACES.
002900     05  FILLER              PIC  X(22) VALUE SPACES.
