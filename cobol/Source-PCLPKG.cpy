000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLPKG - Package-to-be-priced record, read by PCL010 from the *
000500*          PKGIN file.  One occurrence per shipment awaiting a  *
000600*          price and a tracking id.                             *
000700*                                                                *
000800* Date       UserID   Description                               *
000900* ---------- -------- ----------------------------------------- *
001000* 1988-03-14 JFND     Original copy member, PKGIN layout.       *
001100* 1991-09-02 METD     Added PKG-TRANSPORT-MODE/PKG-DELIVERY-TYPE*
001200*                     codes when the moto/tricycle fleet rules  *
001300*                     were introduced.                          *
001400* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001500*                     fields exist on this record, no change.   *
001600* 2003-06-20 ABTE     Reviewed against the PKGREJ reject-record *
001700*                     layout added in PCL010 (req# FX-0456) -   *
001800*                     no change needed here.                    *
001850* 2006-05-09 METD     RQ-0528   FILLER at the end of the record *
001860*                     was one byte short of the 100-byte PKGIN  *
001870*                     block size - widened X(19) to X(20).      *
001900******************************************************************
001950
002000******************************************************************
002100* PACKAGE-RECORD - input record to flow 1 (PCL010).             *
002200* Fixed length 100 bytes (field widths sum to 80; remaining 20  *
002300* bytes are FILLER reserved for future expansion).              *
002400******************************************************************
002500 01  PCLPKG-RECORD.
002600     05  PKG-ID                  PIC  9(09).
002700     05  PKG-SENDER-ID           PIC  9(09).
002800     05  PKG-DESCRIPTION         PIC  X(40).
002900     05  PKG-WEIGHT              PIC S9(03)V9(02).
003000     05  PKG-WEIGHT-X REDEFINES PKG-WEIGHT
003100                                 PIC  X(05).
003200     05  PKG-FRAGILE             PIC  X(01).
003300         88  PKG-IS-FRAGILE          VALUE 'Y'.
003400         88  PKG-NOT-FRAGILE         VALUE 'N'.
003500     05  PKG-PERISHABLE          PIC  X(01).
003600         88  PKG-IS-PERISHABLE       VALUE 'Y'.
003700         88  PKG-NOT-PERISHABLE      VALUE 'N'.
003800     05  PKG-LIQUID              PIC  X(01).
003900         88  PKG-IS-LIQUID           VALUE 'Y'.
004000         88  PKG-NOT-LIQUID          VALUE 'N'.
004100     05  PKG-INSURED             PIC  X(01).
004200         88  PKG-IS-INSURED          VALUE 'Y'.
004300         88  PKG-NOT-INSURED         VALUE 'N'.
004400     05  PKG-DECLARED-VALUE      PIC S9(09)V9(02).
004500     05  PKG-TRANSPORT-MODE      PIC  X(01).
004600         88  PKG-TRANSPORT-BICYCLE   VALUE 'B'.
004700         88  PKG-TRANSPORT-MOTORCYCLE VALUE 'M'.
004800         88  PKG-TRANSPORT-TRICYCLE  VALUE 'T'.
004900         88  PKG-TRANSPORT-CAR       VALUE 'C'.
005000         88  PKG-TRANSPORT-TRUCK     VALUE 'K'.
005100     05  PKG-DELIVERY-TYPE       PIC  X(01).
005200         88  PKG-DELIVERY-STANDARD   VALUE 'S'.
005300         88  PKG-DELIVERY-EXPRESS-48 VALUE 'F'.
005400         88  PKG-DELIVERY-EXPRESS-24 VALUE 'E'.
005500     05  FILLER                  PIC  X(20).
