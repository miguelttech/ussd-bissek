000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLTRN - Shipment status-transition request/result records,   *
000500*          read from TRNIN and written to TRNOUT by PCL030.     *
000600*                                                                *
000700* Date       UserID   Description                               *
000800* ---------- -------- ----------------------------------------- *
000900* 1990-05-30 METD     Original copy member, TRNIN/TRNOUT        *
001000*                     layouts for the lifecycle guard.          *
001100* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001200*                     fields exist on this record, no change.   *
001300******************************************************************
001400
001500******************************************************************
001600* STATUS-TRANSITION-REQUEST - input to flow 3.  Fixed length    *
001700* 10 bytes (field widths sum to 2; remaining 8 bytes are        *
001800* FILLER reserved for future expansion).                        *
001900******************************************************************
002000 01  PCLTRN-REQUEST-RECORD.
002100     05  TRN-CURRENT             PIC  X(01).
002200         88  TRN-CURRENT-PENDING     VALUE 'P'.
002300         88  TRN-CURRENT-CONFIRMED   VALUE 'C'.
002400         88  TRN-CURRENT-IN-TRANSIT  VALUE 'T'.
002500         88  TRN-CURRENT-DELIVERED   VALUE 'D'.
002600         88  TRN-CURRENT-CANCELLED   VALUE 'X'.
002700     05  TRN-REQUESTED           PIC  X(01).
002800         88  TRN-REQUESTED-PENDING   VALUE 'P'.
002900         88  TRN-REQUESTED-CONFIRMED VALUE 'C'.
003000         88  TRN-REQUESTED-IN-TRANSIT VALUE 'T'.
003100         88  TRN-REQUESTED-DELIVERED VALUE 'D'.
003200         88  TRN-REQUESTED-CANCELLED VALUE 'X'.
003300     05  FILLER                  PIC  X(08).
003400
003500******************************************************************
003600* STATUS-TRANSITION-RESULT - output of flow 3.  Fixed length    *
003700* 10 bytes (field width is 1; remaining 9 bytes are FILLER      *
003800* reserved for future expansion).                                *
003900******************************************************************
004000 01  PCLTRN-RESULT-RECORD.
004100     05  TRN-ALLOWED             PIC  X(01).
004200         88  TRN-IS-ALLOWED          VALUE 'Y'.
004300         88  TRN-NOT-ALLOWED         VALUE 'N'.
004400     05  FILLER                  PIC  X(09).
