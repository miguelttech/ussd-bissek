000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PCL010.
000120******************************************************************
000130* PCL - Parcel Rating & Control                                  *
000140*                                                                *
000150* PCL010 - Flow 1.  Reads a package awaiting a price, edits the  *
000160*          weight and the insurance completeness, computes the   *
000170*          base price / special-handling fee / insurance premium *
000180*          and posts a priced SHIPMENT-RECORD with a generated   *
000190*          tracking id.  Packages that fail edit are written to  *
000200*          PKGREJ with a reject-reason code instead of PKGOUT.   *
000210******************************************************************
000220 AUTHOR.        J F NDI.
000230 INSTALLATION.  SOCOFRET DATA CENTER - DOUALA.
000240 DATE-WRITTEN.  03/14/88.
000250 DATE-COMPILED.
000260 SECURITY.      SOCOFRET - INTERNAL USE ONLY.
000270******************************************************************
000280* CHANGE LOG                                                     *
000290*                                                                *
000300* Date       UserID   Ticket    Description                     *
000310* ---------- -------- --------- ----------------------------    *
000320* 1988-03-14 JFND     ---       Original write-up.  Straight    *
000330*                     line read/price/post, no reject path -    *
000340*                     bad packages abended the job (see old     *
000350*                     ops log, not worth repeating here).       *
000360* 1989-11-20 JFND     RQ-0231   Added 2100-EDIT-WEIGHT so a bad  *
000370*                     weight no longer abends the run.          *
000380* 1991-09-02 METD     RQ-0309   Added transport-mode and         *
000390*                     delivery-type multipliers when the moto   *
000400*                     and tricycle fleet was added.              *
000410* 1994-02-11 JFND     RQ-0388   Added special-handling flat fee  *
000420*                     for fragile/perishable/liquid packages.   *
000430* 1996-07-19 ABTE     RQ-0442   Added insurance premium calc and *
000440*                     the 2200-EDIT-INSURANCE completeness       *
000450*                     check - insured packages with no declared *
000460*                     value were slipping through to PKGOUT.     *
000470* 1999-01-08 JFND     Y2K       Year 2000 remediation review.    *
000480*                     No 2-digit year fields on this program or  *
000490*                     its records.  No change required.          *
000500* 2003-06-20 ABTE     FX-0456   Added PKGREJ reject file and     *
000510*                     reject-reason coding (01=weight, 02=       *
000520*                     insurance) so Ops can work a reject queue  *
000530*                     instead of re-keying the whole batch.  Also*
000540*                     added the UPSI-0 debug-trace switch for    *
000550*                     use when Ops needs a field trace without   *
000560*                     a full dump.                               *
000570* 2007-02-09 ABTE     RQ-0552   SHP-TOTAL-PRICE was being posted *
000580*                     off of the pre-insurance figure and        *
000590*                     SHP-BASE-PRICE was missing the special-    *
000600*                     handling fee - added WS-BASE-PRICE-FINAL   *
000610*                     and a second ADD so insurance actually     *
000620*                     reaches the posted total.                  *
000630******************************************************************
000640
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   IBM-370.
000680 OBJECT-COMPUTER.   IBM-370.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
000720            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT PACKAGE-IN    ASSIGN TO PKGIN
000770         FILE STATUS IS WS-PKGIN-STATUS.
000780     SELECT SHIPMENT-OUT  ASSIGN TO PKGOUT
000790         FILE STATUS IS WS-PKGOUT-STATUS.
000800     SELECT PACKAGE-REJ   ASSIGN TO PKGREJ
000810         FILE STATUS IS WS-PKGREJ-STATUS.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  PACKAGE-IN
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD.
000880 01  PACKAGE-IN-RECORD.
000890     COPY PCLPKG.
000900
000910 FD  SHIPMENT-OUT
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD.
000940 01  SHIPMENT-OUT-RECORD.
000950     COPY PCLSHP.
000960
000970******************************************************************
000980* PKGREJ - reject-record layout, req# FX-0456.  Input record     *
000990* image plus a 2-digit reason code.  Kept local to PCL010 since  *
001000* no other program in the PCL suite opens this file.             *
001010******************************************************************
001020 FD  PACKAGE-REJ
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD.
001050 01  PKGREJ-RECORD.
001060     05  PKGREJ-ID               PIC  9(09).
001070     05  PKGREJ-SENDER-ID        PIC  9(09).
001080     05  PKGREJ-DESCRIPTION      PIC  X(40).
001090     05  PKGREJ-WEIGHT           PIC S9(03)V9(02).
001100     05  PKGREJ-REASON-CODE      PIC  9(02).
001110         88  PKGREJ-WEIGHT-OUT-OF-RANGE  VALUE 01.
001120         88  PKGREJ-INSURANCE-INCOMPLETE VALUE 02.
001130     05  FILLER                  PIC  X(35).
001140
001150 WORKING-STORAGE SECTION.
001160     COPY PCLERR.
001170
001180******************************************************************
001190* File-status save areas, one per SELECT above.                  *
001200******************************************************************
001210 01  WS-FILE-STATUS-AREA.
001220     05  WS-PKGIN-STATUS         PIC  X(02) VALUE SPACES.
001230         88  WS-PKGIN-OK             VALUE '00'.
001240         88  WS-PKGIN-EOF            VALUE '10'.
001250     05  WS-PKGOUT-STATUS        PIC  X(02) VALUE SPACES.
001260         88  WS-PKGOUT-OK            VALUE '00'.
001270     05  WS-PKGREJ-STATUS        PIC  X(02) VALUE SPACES.
001280         88  WS-PKGREJ-OK            VALUE '00'.
001290     05  FILLER                  PIC  X(14).
001300
001310 01  WS-SWITCHES.
001320     05  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
001330         88  WS-EOF                  VALUE 'Y'.
001340     05  WS-PACKAGE-VALID-SW     PIC  X(01) VALUE 'Y'.
001350         88  WS-PACKAGE-IS-VALID     VALUE 'Y'.
001360         88  WS-PACKAGE-NOT-VALID    VALUE 'N'.
001370     05  FILLER                  PIC  X(18).
001380
001390******************************************************************
001400* Run counters.  Each is paired with an X(04) dump-view          *
001410* REDEFINES so Ops can get a quick hex/char look under the       *
001420* UPSI-0 debug-trace switch without pulling a full core dump.    *
001430******************************************************************
001440 01  WS-SEQUENCE-COUNTER-AREA    PIC S9(07) COMP VALUE ZERO.
001450 01  WS-SEQUENCE-COUNTER-X REDEFINES WS-SEQUENCE-COUNTER-AREA
001460                                 PIC  X(04).
001470 01  WS-RECORDS-READ-AREA        PIC S9(07) COMP VALUE ZERO.
001480 01  WS-RECORDS-READ-X REDEFINES WS-RECORDS-READ-AREA
001490                                 PIC  X(04).
001500 01  WS-RECORDS-REJECTED-AREA    PIC S9(07) COMP VALUE ZERO.
001510 01  WS-RECORDS-REJECTED-X REDEFINES WS-RECORDS-REJECTED-AREA
001520                                 PIC  X(04).
001530 01  WS-RECORDS-POSTED           PIC S9(07) COMP VALUE ZERO.
001540
001550******************************************************************
001560* Pricing work fields.  Money stays zoned DISPLAY, SOCOFRET      *
001570* does not pack monetary amounts on any program in this suite.  *
001580******************************************************************
001590 01  WS-PRICE-WORK-AREA.
001600     05  WS-BASE-PRICE           PIC S9(09)V9(02) VALUE ZERO.
001610     05  WS-TRANSPORT-MULT       PIC S9(01)V9(02) VALUE ZERO.
001620     05  WS-DELIVERY-MULT        PIC S9(01)V9(02) VALUE ZERO.
001630     05  WS-PRICE-AFTER-MULT     PIC S9(09)V9(02) VALUE ZERO.
001640     05  WS-SPECIAL-FEE          PIC S9(09)V9(02) VALUE ZERO.
001650     05  WS-BASE-PRICE-FINAL     PIC S9(09)V9(02) VALUE ZERO.
001660     05  WS-TOTAL-PRICE          PIC S9(09)V9(02) VALUE ZERO.
001670     05  WS-INSURANCE-COST       PIC S9(09)V9(02) VALUE ZERO.
001680     05  WS-GRAND-TOTAL-VALUE    PIC S9(11)V9(02) VALUE ZERO.
001690     05  FILLER                  PIC  X(06).
001700
001710 01  WS-TRACKING-ID-WORK.
001720     05  WS-TRACKING-PREFIX      PIC  X(03) VALUE 'SHP'.
001730     05  WS-TRACKING-SEQ         PIC  9(09) VALUE ZERO.
001740     05  FILLER                  PIC  X(08).
001750
001760 01  WS-DEBUG-TRACE-LINE.
001770     05  FILLER             PIC  X(15) VALUE 'PCL010 TRACE -'.
001780     05  DT-PKG-ID               PIC  9(09).
001790     05  FILLER                  PIC  X(01) VALUE SPACE.
001800     05  DT-TOTAL-PRICE          PIC  ZZZZZZZZ9.99.
001810     05  FILLER                  PIC  X(40) VALUE SPACES.
001820
001830 PROCEDURE DIVISION.
001840
001850 0000-MAINLINE.
001860     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
001870     PERFORM 2000-PROCESS-PACKAGE THRU 2000-EXIT
001880         UNTIL WS-EOF.
001890     PERFORM 9000-END-OF-JOB-TOTALS THRU 9000-EXIT.
001900     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
001910     STOP RUN.
001920
001930 1000-INITIALIZE.
001940     OPEN INPUT  PACKAGE-IN.
001950     IF  NOT WS-PKGIN-OK
001960         MOVE 'PKGIN   '         TO FE-DDNAME
001970         MOVE WS-PKGIN-STATUS    TO FE-STATUS
001980         MOVE '1000-INIT '       TO FE-PARAGRAPH
001990         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002000     OPEN OUTPUT SHIPMENT-OUT.
002010     IF  NOT WS-PKGOUT-OK
002020         MOVE 'PKGOUT  '         TO FE-DDNAME
002030         MOVE WS-PKGOUT-STATUS   TO FE-STATUS
002040         MOVE '1000-INIT '       TO FE-PARAGRAPH
002050         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002060     OPEN OUTPUT PACKAGE-REJ.
002070     IF  NOT WS-PKGREJ-OK
002080         MOVE 'PKGREJ  '         TO FE-DDNAME
002090         MOVE WS-PKGREJ-STATUS   TO FE-STATUS
002100         MOVE '1000-INIT '       TO FE-PARAGRAPH
002110         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002120     PERFORM 1100-READ-PACKAGE   THRU 1100-EXIT.
002130 1000-EXIT.
002140     EXIT.
002150
002160 1100-READ-PACKAGE.
002170     READ PACKAGE-IN
002180         AT END
002190             MOVE 'Y'            TO WS-EOF-SWITCH
002200             GO TO 1100-EXIT.
002210     IF  NOT WS-PKGIN-OK AND NOT WS-EOF
002220         MOVE 'PKGIN   '         TO FE-DDNAME
002230         MOVE WS-PKGIN-STATUS    TO FE-STATUS
002240         MOVE '1100-READ '       TO FE-PARAGRAPH
002250         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002260     ADD 1                       TO WS-RECORDS-READ-AREA.
002270 1100-EXIT.
002280     EXIT.
002290
002300 2000-PROCESS-PACKAGE.
002310     MOVE 'Y'                    TO WS-PACKAGE-VALID-SW.
002320     MOVE SPACES                 TO PKGREJ-RECORD.
002330     PERFORM 2100-EDIT-WEIGHT    THRU 2100-EXIT.
002340     PERFORM 2200-EDIT-INSURANCE THRU 2200-EXIT.
002350     IF  WS-PACKAGE-NOT-VALID
002360         ADD 1                   TO WS-RECORDS-REJECTED-AREA
002370         PERFORM 8000-WRITE-REJECT THRU 8000-EXIT
002380     ELSE
002390         PERFORM 3000-PRICE-PACKAGE THRU 3000-EXIT
002400         PERFORM 4000-POST-SHIPMENT THRU 4000-EXIT.
002410     PERFORM 1100-READ-PACKAGE   THRU 1100-EXIT.
002420 2000-EXIT.
002430     EXIT.
002440
002450******************************************************************
002460* 2100-EDIT-WEIGHT - the Package pricing-flow weight rule is     *
002470* strict: 0.50 through 500.00 kg inclusive.  (Note for whoever   *
002480* reads this next to PCL020 - that program's WEIGHT field rule   *
002490* is 0 through 1000, a different rule for a different flow, do   *
002500* not try to make the two programs share one edit paragraph.)    *
002510******************************************************************
002520 2100-EDIT-WEIGHT.
002530     IF  PKG-WEIGHT  < 0.50 OR PKG-WEIGHT > 500.00
002540         MOVE 'N'                TO WS-PACKAGE-VALID-SW
002550         MOVE 01                 TO PKGREJ-REASON-CODE.
002560 2100-EXIT.
002570     EXIT.
002580
002590******************************************************************
002600* 2200-EDIT-INSURANCE - RQ-0442.  A package is complete either   *
002610* way it is not insured, or it is insured with a declared value  *
002620* greater than zero.  Insured with a zero/blank declared value   *
002630* is the incomplete case that used to slip through to PKGOUT.    *
002640******************************************************************
002650 2200-EDIT-INSURANCE.
002660     IF  PKG-NOT-INSURED
002670         NEXT SENTENCE
002680     ELSE
002690     IF  PKG-IS-INSURED AND PKG-DECLARED-VALUE > 0
002700         NEXT SENTENCE
002710     ELSE
002720         MOVE 'N'                TO WS-PACKAGE-VALID-SW
002730         MOVE 02                 TO PKGREJ-REASON-CODE.
002740 2200-EXIT.
002750     EXIT.
002760
002770******************************************************************
002780* 3000-PRICE-PACKAGE - RQ-0552 correction.  WS-BASE-PRICE-FINAL  *
002790* is the posted SHP-BASE-PRICE (multipliers plus the special-    *
002800* handling fee, still no insurance in it); WS-TOTAL-PRICE is     *
002810* that figure plus WS-INSURANCE-COST, per the SHIPMENT-RECORD    *
002820* rule that SHP-TOTAL-PRICE = SHP-BASE-PRICE + SHP-INSURANCE-    *
002830* COST.  See the 2007-02-09 change-log entry above.              *
002840******************************************************************
002850 3000-PRICE-PACKAGE.
002860     COMPUTE WS-BASE-PRICE ROUNDED =
002870         (PKG-WEIGHT * 500) + 1000.
002880     PERFORM 3100-APPLY-TRANSPORT-MULT THRU 3100-EXIT.
002890     PERFORM 3200-APPLY-DELIVERY-MULT  THRU 3200-EXIT.
002900     PERFORM 3300-APPLY-SPECIAL-FEE    THRU 3300-EXIT.
002910     PERFORM 3500-PRICE-INSURANCE      THRU 3500-EXIT.
002920     ADD WS-PRICE-AFTER-MULT WS-SPECIAL-FEE
002930         GIVING WS-BASE-PRICE-FINAL.
002940     ADD WS-BASE-PRICE-FINAL WS-INSURANCE-COST
002950         GIVING WS-TOTAL-PRICE.
002960 3000-EXIT.
002970     EXIT.
002980
002990******************************************************************
003000* 3100-APPLY-TRANSPORT-MULT - B=0.80  M=1.00  T=1.20  C=1.50     *
003010*                             K=2.00.  Written as a straight     *
003020* ELSE-IF chain, no EVALUATE, matching house style.              *
003030******************************************************************
003040 3100-APPLY-TRANSPORT-MULT.
003050     IF  PKG-TRANSPORT-BICYCLE
003060         MOVE 0.80               TO WS-TRANSPORT-MULT
003070     ELSE
003080     IF  PKG-TRANSPORT-MOTORCYCLE
003090         MOVE 1.00               TO WS-TRANSPORT-MULT
003100     ELSE
003110     IF  PKG-TRANSPORT-TRICYCLE
003120         MOVE 1.20               TO WS-TRANSPORT-MULT
003130     ELSE
003140     IF  PKG-TRANSPORT-CAR
003150         MOVE 1.50               TO WS-TRANSPORT-MULT
003160     ELSE
003170     IF  PKG-TRANSPORT-TRUCK
003180         MOVE 2.00               TO WS-TRANSPORT-MULT
003190     ELSE
003200         MOVE 1.00               TO WS-TRANSPORT-MULT.
003210     COMPUTE WS-PRICE-AFTER-MULT ROUNDED =
003220         WS-BASE-PRICE * WS-TRANSPORT-MULT.
003230 3100-EXIT.
003240     EXIT.
003250
003260******************************************************************
003270* 3200-APPLY-DELIVERY-MULT - S=1.00  F=1.50  E=2.00.             *
003280******************************************************************
003290 3200-APPLY-DELIVERY-MULT.
003300     IF  PKG-DELIVERY-STANDARD
003310         MOVE 1.00               TO WS-DELIVERY-MULT
003320     ELSE
003330     IF  PKG-DELIVERY-EXPRESS-48
003340         MOVE 1.50               TO WS-DELIVERY-MULT
003350     ELSE
003360     IF  PKG-DELIVERY-EXPRESS-24
003370         MOVE 2.00               TO WS-DELIVERY-MULT
003380     ELSE
003390         MOVE 1.00               TO WS-DELIVERY-MULT.
003400     COMPUTE WS-PRICE-AFTER-MULT ROUNDED =
003410         WS-PRICE-AFTER-MULT * WS-DELIVERY-MULT.
003420 3200-EXIT.
003430     EXIT.
003440
003450******************************************************************
003460* 3300-APPLY-SPECIAL-FEE - RQ-0388.  Flat 1000 XAF if fragile,   *
003470* perishable, or liquid, applied AFTER both multipliers, not     *
003480* before.  Only one flat fee even if a package is all three.    *
003490******************************************************************
003500 3300-APPLY-SPECIAL-FEE.
003510     MOVE ZERO                   TO WS-SPECIAL-FEE.
003520     IF  PKG-IS-FRAGILE OR PKG-IS-PERISHABLE OR PKG-IS-LIQUID
003530         MOVE 1000.00             TO WS-SPECIAL-FEE.
003540 3300-EXIT.
003550     EXIT.
003560
003570******************************************************************
003580* 3500-PRICE-INSURANCE - RQ-0442.  2% of declared value, 500    *
003590* XAF floor when insured.  Not insured prices at zero.           *
003600******************************************************************
003610 3500-PRICE-INSURANCE.
003620     IF  PKG-NOT-INSURED
003630         MOVE ZERO                TO WS-INSURANCE-COST
003640     ELSE
003650         COMPUTE WS-INSURANCE-COST ROUNDED =
003660             PKG-DECLARED-VALUE * 0.02
003670         IF  WS-INSURANCE-COST < 500.00
003680             MOVE 500.00           TO WS-INSURANCE-COST.
003690 3500-EXIT.
003700     EXIT.
003710
003720 4000-POST-SHIPMENT.
003730     PERFORM 4500-ASSIGN-TRACKING-ID THRU 4500-EXIT.
003740     MOVE SPACES                 TO SHIPMENT-OUT-RECORD.
003750     MOVE WS-TRACKING-ID-WORK    TO SHP-TRACKING-ID.
003760     MOVE PKG-SENDER-ID          TO SHP-SENDER-ID.
003770     MOVE PKG-ID                 TO SHP-PKG-ID.
003780     MOVE WS-BASE-PRICE-FINAL    TO SHP-BASE-PRICE.
003790     MOVE WS-INSURANCE-COST      TO SHP-INSURANCE-COST.
003800     MOVE WS-TOTAL-PRICE         TO SHP-TOTAL-PRICE.
003810     MOVE 'P'                    TO SHP-STATUS.
003820     MOVE WS-SEQUENCE-COUNTER-AREA TO SHP-SEQUENCE.
003830     WRITE SHIPMENT-OUT-RECORD.
003840     IF  NOT WS-PKGOUT-OK
003850         MOVE 'PKGOUT  '         TO FE-DDNAME
003860         MOVE WS-PKGOUT-STATUS   TO FE-STATUS
003870         MOVE '4000-POST '       TO FE-PARAGRAPH
003880         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
003890     ADD 1                       TO WS-RECORDS-POSTED.
003900     ADD WS-TOTAL-PRICE          TO WS-GRAND-TOTAL-VALUE.
003910     IF  DEBUG-TRACE-REQUESTED
003920         MOVE PKG-ID             TO DT-PKG-ID
003930         MOVE WS-TOTAL-PRICE     TO DT-TOTAL-PRICE
003940         DISPLAY WS-DEBUG-TRACE-LINE.
003950 4000-EXIT.
003960     EXIT.
003970
003980******************************************************************
003990* 4500-ASSIGN-TRACKING-ID - 'SHP' + the run sequence counter,    *
004000* zero-padded to 9 digits.  Counter is COMP in storage; moved    *
004010* out to a zoned 9(09) only for the id text itself.              *
004020******************************************************************
004030 4500-ASSIGN-TRACKING-ID.
004040     ADD 1                       TO WS-SEQUENCE-COUNTER-AREA.
004050     MOVE WS-SEQUENCE-COUNTER-AREA TO WS-TRACKING-SEQ.
004060 4500-EXIT.
004070     EXIT.
004080
004090 8000-WRITE-REJECT.
004100     MOVE PKG-ID                 TO PKGREJ-ID.
004110     MOVE PKG-SENDER-ID          TO PKGREJ-SENDER-ID.
004120     MOVE PKG-DESCRIPTION        TO PKGREJ-DESCRIPTION.
004130     MOVE PKG-WEIGHT             TO PKGREJ-WEIGHT.
004140     WRITE PKGREJ-RECORD.
004150     IF  NOT WS-PKGREJ-OK
004160         MOVE 'PKGREJ  '         TO FE-DDNAME
004170         MOVE WS-PKGREJ-STATUS   TO FE-STATUS
004180         MOVE '8000-REJ '        TO FE-PARAGRAPH
004190         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
004200 8000-EXIT.
004210     EXIT.
004220
004230 9000-END-OF-JOB-TOTALS.
004240     DISPLAY 'PCL010 - PACKAGE PRICING RUN TOTALS'.
004250     DISPLAY 'RECORDS READ......: ' WS-RECORDS-READ-AREA.
004260     DISPLAY 'RECORDS POSTED....: ' WS-RECORDS-POSTED.
004270     DISPLAY 'RECORDS REJECTED..: ' WS-RECORDS-REJECTED-AREA.
004280     DISPLAY 'TOTAL VALUE POSTED: ' WS-GRAND-TOTAL-VALUE.
004290 9000-EXIT.
004300     EXIT.
004310
004320 9900-CLOSE-FILES.
004330     CLOSE PACKAGE-IN SHIPMENT-OUT PACKAGE-REJ.
004340 9900-EXIT.
004350     EXIT.
004360
004370******************************************************************
004380* 9997-FCT-ERROR - common bad-file-status handler, adapted from  *
004390* the old MANIF freight-manifest error conventions (PCLERR.cpy). *
004400******************************************************************
004410 9997-FCT-ERROR.
004420     DISPLAY FCT-ERROR-LINE.
004430     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
004440     STOP RUN.
004450 9997-EXIT.
004460     EXIT.
