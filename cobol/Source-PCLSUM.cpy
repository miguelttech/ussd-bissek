000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLSUM - Per-sender status-count print line, written to       *
000500*          SUMRPT by PCL040 on the SHP-SENDER-ID control break.  *
000600*                                                                *
000700* Date       UserID   Description                               *
000800* ---------- -------- ----------------------------------------- *
000900* 1993-08-04 METD     Original copy member, SUMRPT print line.  *
001000* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001100*                     fields exist on this record, no change.   *
001200******************************************************************
001300
001400******************************************************************
001500* SENDER-SUMMARY-LINE - one detail line per sender, plus a      *
001600* grand-total line.  Fixed print columns, per Ops' report       *
001700*   1-9   sender id            17-21 in-transit count           *
001800*   11-15 pending count        23-27 delivered count            *
001900*   29-33 cancelled count      35-40 total count                *
002000* Fixed length 80 bytes (standard print-line width; columns     *
002100* 41-80 are FILLER reserved for future expansion).               *
002200******************************************************************
002300 01  PCLSUM-PRINT-LINE.
002400     05  SUM-SENDER-ID           PIC  9(09).
002500     05  FILLER                  PIC  X(01).
002600     05  SUM-PENDING-COUNT       PIC  9(05).
002700     05  FILLER                  PIC  X(01).
002800     05  SUM-TRANSIT-COUNT       PIC  9(05).
002900     05  FILLER                  PIC  X(01).
003000     05  SUM-DELIVERED-COUNT     PIC  9(05).
003100     05  FILLER                  PIC  X(01).
003200     05  SUM-CANCELLED-COUNT     PIC  9(05).
003300     05  FILLER                  PIC  X(01).
003400     05  SUM-TOTAL-COUNT         PIC  9(06).
003500     05  FILLER                  PIC  X(40).
