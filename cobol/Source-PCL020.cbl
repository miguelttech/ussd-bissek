000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PCL020.
000120******************************************************************
000130* PCL - Parcel Rating & Control                                  *
000140*                                                                *
000150* PCL020 - Flow 2.  Reads a single-field validation request,     *
000160*          dispatches on FLD-TYPE to the matching family-A edit  *
000170*          rule (the USSD front end's "live" validator set - the *
000180*          other validator family in the front end is dead code  *
000190*          there and has no counterpart here) and writes a Y/N   *
000200*          result record.  Unrecognized FLD-TYPE values default  *
000210*          to valid, matching the front end skipping fields it   *
000220*          does not know how to check.                           *
000230******************************************************************
000240 AUTHOR.        M E TABI.
000250 INSTALLATION.  SOCOFRET DATA CENTER - DOUALA.
000260 DATE-WRITTEN.  09/02/91.
000270 DATE-COMPILED.
000280 SECURITY.      SOCOFRET - INTERNAL USE ONLY.
000290******************************************************************
000300* CHANGE LOG                                                     *
000310*                                                                *
000320* Date       UserID   Ticket    Description                     *
000330* ---------- -------- --------- ----------------------------    *
000340* 1991-09-02 METD     ---       Original write-up.  NAME, CITY,  *
000350*                     ADDRESS length checks only.                *
000360* 1992-04-17 METD     RQ-0318   Added EMAIL and PHONE pattern    *
000370*                     checks for the USSD intake screens.        *
000380* 1995-10-05 JFND     RQ-0401   Added DESCRIPTION, WEIGHT and    *
000390*                     VALUE field rules.                         *
000400* 1997-03-12 ABTE     RQ-0429   Added PASSWORD length rule for   *
000410*                     the new agent sign-on screens.             *
000420* 1999-01-08 JFND     Y2K       Year 2000 remediation review.    *
000430*                     No 2-digit year fields on this program or  *
000440*                     its records.  No change required.          *
000450* 2003-06-20 ABTE     FX-0456   Added the UPSI-0 debug-trace     *
000460*                     switch and the ALPHA-TEST character class  *
000470*                     used by 2100-EDIT-NAME, to match the       *
000480*                     tracing added across the PCL suite.        *
000490* 2006-02-14 METD     RQ-0511   ALPHA-TEST was rejecting valid   *
000500*                     names with an apostrophe or hyphen - added *
000510*                     both to the class so O'BRIEN and           *
000520*                     JEAN-PAUL pass 2100-EDIT-NAME again.      *
000530* 2006-07-21 ABTE     RQ-0534   2200-EDIT-EMAIL was only         *
000540*                     counting dots anywhere in the field, so a  *
000550*                     dot in the mailbox name (before the '@')   *
000560*                     satisfied the check - rewrote the dot      *
000570*                     count to look only past the '@' and added  *
000580*                     the TLD-TEST run-of-letters check.         *
000590* 2006-11-03 METD     RQ-0541   2700/2800 were whole-numbers-    *
000600*                     only - WEIGHT and VALUE entries with a     *
000610*                     decimal point were being bounced by the    *
000620*                     front end for no reason.  Added 9750 to    *
000630*                     parse one optional decimal point, up to    *
000640*                     two fractional digits, in both edits.      *
000650* 2007-01-15 ABTE     RQ-0549   Shop standard review - the run   *
000660*                     counters were sitting as ungrouped 01s,    *
000670*                     changed WS-RECORDS-READ-AREA, WS-VALID-    *
000680*                     COUNT-AREA, WS-INVALID-COUNT-AREA and      *
000690*                     their dump-view REDEFINES to 77-level      *
000700*                     items.                                     *
000710* 2007-02-09 JFND     RQ-0553   2200-EDIT-EMAIL let through any  *
000720*                     character in the mailbox and domain spans -*
000730*                     a space or '#' passed as long as the '@'/ *
000740*                     dot/TLD counts lined up.  Added EMAIL-TEST *
000750*                     and two class checks to match the regex    *
000760*                     the USSD front end actually runs.          *
000770******************************************************************
000780
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER.   IBM-370.
000820 OBJECT-COMPUTER.   IBM-370.
000830 SPECIAL-NAMES.
000840     CLASS ALPHA-TEST IS 'A' THRU 'Z', 'a' THRU 'z', SPACE,
000850                         '''', '-'
000860     CLASS TLD-TEST   IS 'A' THRU 'Z', 'a' THRU 'z'
000870     CLASS EMAIL-TEST IS 'A' THRU 'Z', 'a' THRU 'z', '0' THRU '9',
000880                         '+', '_', '.', '-'
000890     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
000900            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
000910
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940     SELECT VALREQ-IN     ASSIGN TO VALIN
000950         FILE STATUS IS WS-VALIN-STATUS.
000960     SELECT VALRES-OUT    ASSIGN TO VALOUT
000970         FILE STATUS IS WS-VALOUT-STATUS.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  VALREQ-IN
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD.
001040 01  VALREQ-IN-RECORD            PIC  X(60).
001050
001060 FD  VALRES-OUT
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD.
001090 01  VALRES-OUT-RECORD           PIC  X(20).
001100
001110 WORKING-STORAGE SECTION.
001120     COPY PCLERR.
001130     COPY PCLVAL.
001140
001150 01  WS-FILE-STATUS-AREA.
001160     05  WS-VALIN-STATUS         PIC  X(02) VALUE SPACES.
001170         88  WS-VALIN-OK             VALUE '00'.
001180         88  WS-VALIN-EOF            VALUE '10'.
001190     05  WS-VALOUT-STATUS        PIC  X(02) VALUE SPACES.
001200         88  WS-VALOUT-OK            VALUE '00'.
001210     05  FILLER                  PIC  X(14).
001220
001230 01  WS-SWITCHES.
001240     05  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
001250         88  WS-EOF                  VALUE 'Y'.
001260     05  FILLER                  PIC  X(19).
001270
001280******************************************************************
001290* Run counters.  Each is paired with an X(04) dump-view          *
001300* REDEFINES so Ops can get a quick hex/char look under the       *
001310* UPSI-0 debug-trace switch without pulling a full core dump.    *
001320******************************************************************
001330 77  WS-RECORDS-READ-AREA        PIC S9(07) COMP VALUE ZERO.
001340 77  WS-RECORDS-READ-X REDEFINES WS-RECORDS-READ-AREA
001350                                 PIC  X(04).
001360 77  WS-VALID-COUNT-AREA         PIC S9(07) COMP VALUE ZERO.
001370 77  WS-VALID-COUNT-X REDEFINES WS-VALID-COUNT-AREA
001380                                 PIC  X(04).
001390 77  WS-INVALID-COUNT-AREA       PIC S9(07) COMP VALUE ZERO.
001400 77  WS-INVALID-COUNT-X REDEFINES WS-INVALID-COUNT-AREA
001410                                 PIC  X(04).
001420
001430******************************************************************
001440* WS-DECIMAL-TEST-AREA holds the whole and fractional digits     *
001450* that 9750-PARSE-DECIMAL-FIELD zero-fills for                   *
001460* 2700-EDIT-WEIGHT-FIELD and 2800-EDIT-VALUE-FIELD, so a         *
001470* WEIGHT or VALUE entry with up to two decimal places can be     *
001480* range-checked through the WS-DECIMAL-TEST-NUM REDEFINES        *
001490* without trusting a raw alphanumeric-to-numeric MOVE.           *
001500******************************************************************
001510 01  WS-DECIMAL-TEST-AREA.
001520     05  WS-NUMERIC-TEST-AREA    PIC  9(08) VALUE ZERO.
001530     05  WS-NUMERIC-TEST-X REDEFINES WS-NUMERIC-TEST-AREA
001540                                 PIC  X(08).
001550     05  WS-NUMERIC-FRACTION     PIC  9(02) VALUE ZERO.
001560 01  WS-DECIMAL-TEST-NUM REDEFINES WS-DECIMAL-TEST-AREA
001570                                 PIC  9(08)V9(02).
001580
001590 01  WS-EDIT-WORK-AREA.
001600     05  WS-FIELD-LENGTH          PIC S9(04) COMP VALUE ZERO.
001610     05  WS-SCAN-SUBSCRIPT        PIC S9(04) COMP VALUE ZERO.
001620     05  WS-ZERO-FILL-START       PIC S9(04) COMP VALUE ZERO.
001630     05  WS-AT-SIGN-COUNT         PIC S9(04) COMP VALUE ZERO.
001640     05  WS-DOT-COUNT             PIC S9(04) COMP VALUE ZERO.
001650     05  WS-AT-POSITION           PIC S9(04) COMP VALUE ZERO.
001660     05  WS-LAST-DOT-POSITION     PIC S9(04) COMP VALUE ZERO.
001670     05  WS-TLD-LENGTH            PIC S9(04) COMP VALUE ZERO.
001680     05  WS-DECIMAL-POINT-POS     PIC S9(04) COMP VALUE ZERO.
001690     05  WS-WHOLE-LEN             PIC S9(04) COMP VALUE ZERO.
001700     05  WS-FRACTION-LEN          PIC S9(04) COMP VALUE ZERO.
001710     05  WS-LOCAL-LEN             PIC S9(04) COMP VALUE ZERO.
001720     05  WS-DOMAIN-LEN            PIC S9(04) COMP VALUE ZERO.
001730     05  WS-PHONE-DIGITS          PIC  X(09) VALUE SPACES.
001740     05  WS-FIELD-VALID-SW        PIC  X(01) VALUE 'Y'.
001750         88  WS-FIELD-IS-VALID        VALUE 'Y'.
001760         88  WS-FIELD-NOT-VALID       VALUE 'N'.
001770     05  FILLER                   PIC  X(05).
001780
001790 01  WS-DEBUG-TRACE-LINE.
001800     05  FILLER             PIC  X(15) VALUE 'PCL020 TRACE -'.
001810     05  DT-FLD-TYPE              PIC  X(10).
001820     05  FILLER                  PIC  X(01) VALUE SPACE.
001830     05  DT-RES-VALID             PIC  X(01).
001840     05  FILLER                  PIC  X(43) VALUE SPACES.
001850
001860 PROCEDURE DIVISION.
001870
001880 0000-MAINLINE.
001890     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
001900     PERFORM 2000-EDIT-FIELD     THRU 2000-EXIT
001910         UNTIL WS-EOF.
001920     PERFORM 9000-END-OF-JOB-TOTALS THRU 9000-EXIT.
001930     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
001940     STOP RUN.
001950
001960 1000-INITIALIZE.
001970     OPEN INPUT  VALREQ-IN.
001980     IF  NOT WS-VALIN-OK
001990         MOVE 'VALIN   '         TO FE-DDNAME
002000         MOVE WS-VALIN-STATUS    TO FE-STATUS
002010         MOVE '1000-INIT '       TO FE-PARAGRAPH
002020         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002030     OPEN OUTPUT VALRES-OUT.
002040     IF  NOT WS-VALOUT-OK
002050         MOVE 'VALOUT  '         TO FE-DDNAME
002060         MOVE WS-VALOUT-STATUS   TO FE-STATUS
002070         MOVE '1000-INIT '       TO FE-PARAGRAPH
002080         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002090     PERFORM 1100-READ-REQUEST   THRU 1100-EXIT.
002100 1000-EXIT.
002110     EXIT.
002120
002130 1100-READ-REQUEST.
002140     READ VALREQ-IN INTO PCLVAL-REQUEST-RECORD
002150         AT END
002160             MOVE 'Y'            TO WS-EOF-SWITCH
002170             GO TO 1100-EXIT.
002180     IF  NOT WS-VALIN-OK AND NOT WS-EOF
002190         MOVE 'VALIN   '         TO FE-DDNAME
002200         MOVE WS-VALIN-STATUS    TO FE-STATUS
002210         MOVE '1100-READ '       TO FE-PARAGRAPH
002220         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002230     ADD 1                       TO WS-RECORDS-READ-AREA.
002240 1100-EXIT.
002250     EXIT.
002260
002270******************************************************************
002280* 2000-EDIT-FIELD - dispatch on FLD-TYPE.  Straight ELSE-IF      *
002290* chain, house style, no EVALUATE.  Unrecognized types fall      *
002300* through to 2950-EDIT-DEFAULT, which always passes - matches    *
002310* the USSD front end skipping fields it has no rule for.         *
002320******************************************************************
002330 2000-EDIT-FIELD.
002340     MOVE 'Y'                    TO WS-FIELD-VALID-SW.
002350     IF  FLD-TYPE-NAME
002360         PERFORM 2100-EDIT-NAME       THRU 2100-EXIT
002370     ELSE
002380     IF  FLD-TYPE-EMAIL
002390         PERFORM 2200-EDIT-EMAIL      THRU 2200-EXIT
002400     ELSE
002410     IF  FLD-TYPE-PHONE
002420         PERFORM 2300-EDIT-PHONE      THRU 2300-EXIT
002430     ELSE
002440     IF  FLD-TYPE-CITY
002450         PERFORM 2400-EDIT-CITY       THRU 2400-EXIT
002460     ELSE
002470     IF  FLD-TYPE-ADDRESS
002480         PERFORM 2500-EDIT-ADDRESS    THRU 2500-EXIT
002490     ELSE
002500     IF  FLD-TYPE-DESC
002510         PERFORM 2600-EDIT-DESCRIPTION THRU 2600-EXIT
002520     ELSE
002530     IF  FLD-TYPE-WEIGHT
002540         PERFORM 2700-EDIT-WEIGHT-FIELD THRU 2700-EXIT
002550     ELSE
002560     IF  FLD-TYPE-VALUE
002570         PERFORM 2800-EDIT-VALUE-FIELD THRU 2800-EXIT
002580     ELSE
002590     IF  FLD-TYPE-PASSWORD
002600         PERFORM 2900-EDIT-PASSWORD   THRU 2900-EXIT
002610     ELSE
002620         PERFORM 2950-EDIT-DEFAULT    THRU 2950-EXIT.
002630     PERFORM 8000-WRITE-RESULT   THRU 8000-EXIT.
002640     PERFORM 1100-READ-REQUEST   THRU 1100-EXIT.
002650 2000-EXIT.
002660     EXIT.
002670
002680******************************************************************
002690* 2100-EDIT-NAME - 2 to 50 characters, letters, spaces,          *
002700* apostrophe, and hyphen only (the ALPHA-TEST class defined in   *
002710* SPECIAL-NAMES; FLD-INPUT is only 50 bytes wide so the          *
002720* 100-character ceiling never binds).  A blank input field      *
002730* fails on length before the class test.                        *
002740******************************************************************
002750 2100-EDIT-NAME.
002760     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
002770     IF  WS-FIELD-LENGTH < 2 OR WS-FIELD-LENGTH > 50
002780         MOVE 'N'                TO WS-FIELD-VALID-SW
002790     ELSE
002800     IF  FLD-INPUT(1:WS-FIELD-LENGTH) NOT ALPHA-TEST
002810         MOVE 'N'                TO WS-FIELD-VALID-SW.
002820 2100-EXIT.
002830     EXIT.
002840
002850******************************************************************
002860* 2200-EDIT-EMAIL - exactly one '@', not first or last byte,   *
002870* at least one '.' after the '@', something between the '@'     *
002880* and the last dot, and a 2+ letter run after the last dot      *
002890* (the TLD).  A dot in the mailbox part (before the '@') no      *
002900* longer counts - see the 2006-07-21 change-log entry above.     *
002910* The mailbox and domain spans also have to fall inside the     *
002920* EMAIL-TEST class (letters, digits, '+', '_', '.', '-') - see   *
002930* the 2007-02-09 change-log entry.                               *
002940******************************************************************
002950 2200-EDIT-EMAIL.
002960     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
002970     MOVE ZERO                   TO WS-AT-SIGN-COUNT
002980                                    WS-AT-POSITION WS-DOT-COUNT
002990                                    WS-LAST-DOT-POSITION
003000                                    WS-TLD-LENGTH.
003010     IF  WS-FIELD-LENGTH < 5
003020         MOVE 'N'                TO WS-FIELD-VALID-SW
003030         GO TO 2200-EXIT.
003040     PERFORM 9600-COUNT-AT-SIGNS THRU 9600-EXIT.
003050     IF  WS-AT-SIGN-COUNT NOT = 1
003060         MOVE 'N'                TO WS-FIELD-VALID-SW
003070         GO TO 2200-EXIT.
003080     IF  WS-AT-POSITION = 1 OR WS-AT-POSITION = WS-FIELD-LENGTH
003090         MOVE 'N'                TO WS-FIELD-VALID-SW
003100         GO TO 2200-EXIT.
003110     COMPUTE WS-LOCAL-LEN = WS-AT-POSITION - 1.
003120     IF  FLD-INPUT(1:WS-LOCAL-LEN) NOT EMAIL-TEST
003130         MOVE 'N'                TO WS-FIELD-VALID-SW
003140         GO TO 2200-EXIT.
003150     COMPUTE WS-DOMAIN-LEN = WS-FIELD-LENGTH - WS-AT-POSITION.
003160     IF  FLD-INPUT(WS-AT-POSITION + 1:WS-DOMAIN-LEN)
003170             NOT EMAIL-TEST
003180         MOVE 'N'                TO WS-FIELD-VALID-SW
003190         GO TO 2200-EXIT.
003200     PERFORM 9650-COUNT-DOTS-AFTER-AT THRU 9650-EXIT.
003210     IF  WS-DOT-COUNT = 0
003220         MOVE 'N'                TO WS-FIELD-VALID-SW
003230         GO TO 2200-EXIT.
003240     IF  WS-LAST-DOT-POSITION = WS-AT-POSITION + 1
003250         MOVE 'N'                TO WS-FIELD-VALID-SW
003260         GO TO 2200-EXIT.
003270     IF  WS-LAST-DOT-POSITION = WS-FIELD-LENGTH
003280         MOVE 'N'                TO WS-FIELD-VALID-SW
003290         GO TO 2200-EXIT.
003300     COMPUTE WS-TLD-LENGTH =
003310         WS-FIELD-LENGTH - WS-LAST-DOT-POSITION.
003320     IF  WS-TLD-LENGTH < 2
003330         MOVE 'N'                TO WS-FIELD-VALID-SW
003340         GO TO 2200-EXIT.
003350     IF  FLD-INPUT(WS-LAST-DOT-POSITION + 1:WS-TLD-LENGTH)
003360             NOT TLD-TEST
003370         MOVE 'N'                TO WS-FIELD-VALID-SW.
003380 2200-EXIT.
003390     EXIT.
003400
003410******************************************************************
003420* 2300-EDIT-PHONE - Cameroon mobile format: optional '237'       *
003430* prefix (no '+'), then a leading 6, then 8 more digits - nine   *
003440* significant digits in all.  No punctuation accepted.          *
003450******************************************************************
003460 2300-EDIT-PHONE.
003470     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
003480     MOVE SPACES                 TO WS-PHONE-DIGITS.
003490     MOVE 'Y'                    TO WS-FIELD-VALID-SW.
003500     IF  WS-FIELD-LENGTH = 9
003510         MOVE FLD-INPUT(1:9)     TO WS-PHONE-DIGITS
003520     ELSE
003530     IF  WS-FIELD-LENGTH = 12 AND FLD-INPUT(1:3) = '237'
003540         MOVE FLD-INPUT(4:9)     TO WS-PHONE-DIGITS
003550     ELSE
003560         MOVE 'N'                TO WS-FIELD-VALID-SW
003570         GO TO 2300-EXIT.
003580     IF  WS-PHONE-DIGITS NOT NUMERIC
003590         MOVE 'N'                TO WS-FIELD-VALID-SW
003600         GO TO 2300-EXIT.
003610     IF  WS-PHONE-DIGITS(1:1) NOT = '6'
003620         MOVE 'N'                TO WS-FIELD-VALID-SW.
003630 2300-EXIT.
003640     EXIT.
003650
003660******************************************************************
003670* 2400-EDIT-CITY - 2 to 50 characters.                           *
003680******************************************************************
003690 2400-EDIT-CITY.
003700     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
003710     IF  WS-FIELD-LENGTH < 2 OR WS-FIELD-LENGTH > 50
003720         MOVE 'N'                TO WS-FIELD-VALID-SW.
003730 2400-EXIT.
003740     EXIT.
003750
003760******************************************************************
003770* 2500-EDIT-ADDRESS - 5 to 200 characters.  FLD-INPUT is only    *
003780* 50 bytes wide, so in practice this checks 5 to 50 - the        *
003790* screen truncates before the 200-byte ceiling ever applies.    *
003800******************************************************************
003810 2500-EDIT-ADDRESS.
003820     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
003830     IF  WS-FIELD-LENGTH < 5
003840         MOVE 'N'                TO WS-FIELD-VALID-SW.
003850 2500-EXIT.
003860     EXIT.
003870
003880******************************************************************
003890* 2600-EDIT-DESCRIPTION - 3 to 500 characters; see the note on   *
003900* 2500-EDIT-ADDRESS above about the 50-byte FLD-INPUT ceiling.   *
003910******************************************************************
003920 2600-EDIT-DESCRIPTION.
003930     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
003940     IF  WS-FIELD-LENGTH < 3
003950         MOVE 'N'                TO WS-FIELD-VALID-SW.
003960 2600-EXIT.
003970     EXIT.
003980
003990******************************************************************
004000* 2700-EDIT-WEIGHT-FIELD - general-purpose numeric-field rule,  *
004010* greater than zero and not over 1000, one optional decimal      *
004020* point and up to two fractional digits (9750-PARSE-DECIMAL-     *
004030* FIELD).  NOT the same rule as the Package pricing-flow weight  *
004040* edit in PCL010 (0.50 through 500.00 kg) - two different        *
004050* business rules for two different programs; see the banner on  *
004060* PCL010's 2100-EDIT-WEIGHT if that is ever questioned again.    *
004070******************************************************************
004080 2700-EDIT-WEIGHT-FIELD.
004090     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
004100     IF  WS-FIELD-LENGTH = 0 OR WS-FIELD-LENGTH > 11
004110         MOVE 'N'                TO WS-FIELD-VALID-SW
004120         GO TO 2700-EXIT.
004130     PERFORM 9750-PARSE-DECIMAL-FIELD THRU 9750-EXIT.
004140     IF  WS-FIELD-NOT-VALID
004150         GO TO 2700-EXIT.
004160     IF  WS-DECIMAL-TEST-NUM = 0 OR WS-DECIMAL-TEST-NUM > 1000
004170         MOVE 'N'                TO WS-FIELD-VALID-SW.
004180 2700-EXIT.
004190     EXIT.
004200
004210******************************************************************
004220* 2800-EDIT-VALUE-FIELD - 0 through 10,000,000 inclusive of      *
004230* zero, the declared-value screening rule, one optional decimal  *
004240* point and up to two fractional digits (9750-PARSE-DECIMAL-     *
004250* FIELD).                                                        *
004260******************************************************************
004270 2800-EDIT-VALUE-FIELD.
004280     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
004290     IF  WS-FIELD-LENGTH = 0 OR WS-FIELD-LENGTH > 11
004300         MOVE 'N'                TO WS-FIELD-VALID-SW
004310         GO TO 2800-EXIT.
004320     PERFORM 9750-PARSE-DECIMAL-FIELD THRU 9750-EXIT.
004330     IF  WS-FIELD-NOT-VALID
004340         GO TO 2800-EXIT.
004350     IF  WS-DECIMAL-TEST-NUM > 10000000
004360         MOVE 'N'                TO WS-FIELD-VALID-SW.
004370 2800-EXIT.
004380     EXIT.
004390
004400******************************************************************
004410* 2900-EDIT-PASSWORD - 6 to 50 characters, agent sign-on rule.   *
004420******************************************************************
004430 2900-EDIT-PASSWORD.
004440     PERFORM 9500-FIND-FIELD-LENGTH THRU 9500-EXIT.
004450     IF  WS-FIELD-LENGTH < 6 OR WS-FIELD-LENGTH > 50
004460         MOVE 'N'                TO WS-FIELD-VALID-SW.
004470 2900-EXIT.
004480     EXIT.
004490
004500******************************************************************
004510* 2950-EDIT-DEFAULT - unrecognized FLD-TYPE always passes.       *
004520******************************************************************
004530 2950-EDIT-DEFAULT.
004540     MOVE 'Y'                    TO WS-FIELD-VALID-SW.
004550 2950-EXIT.
004560     EXIT.
004570
004580******************************************************************
004590* 9500-FIND-FIELD-LENGTH - right-trims FLD-INPUT and returns     *
004600* the length of the significant text in WS-FIELD-LENGTH.         *
004610******************************************************************
004620 9500-FIND-FIELD-LENGTH.
004630     MOVE 50                     TO WS-FIELD-LENGTH.
004640 9510-TRIM-LOOP.
004650     IF  WS-FIELD-LENGTH > 0
004660         IF  FLD-INPUT(WS-FIELD-LENGTH:1) = SPACE
004670             SUBTRACT 1 FROM WS-FIELD-LENGTH
004680             GO TO 9510-TRIM-LOOP.
004690 9500-EXIT.
004700     EXIT.
004710
004720******************************************************************
004730* 9600-COUNT-AT-SIGNS - tallies '@' occurrences in the          *
004740* significant portion of FLD-INPUT and remembers the position    *
004750* of the last one found, for 2200-EDIT-EMAIL.                    *
004760******************************************************************
004770 9600-COUNT-AT-SIGNS.
004780     MOVE 1                      TO WS-SCAN-SUBSCRIPT.
004790 9610-SCAN-LOOP.
004800     IF  WS-SCAN-SUBSCRIPT > WS-FIELD-LENGTH
004810         GO TO 9600-EXIT.
004820     IF  FLD-INPUT(WS-SCAN-SUBSCRIPT:1) = '@'
004830         ADD 1                   TO WS-AT-SIGN-COUNT
004840         MOVE WS-SCAN-SUBSCRIPT  TO WS-AT-POSITION.
004850     ADD 1                       TO WS-SCAN-SUBSCRIPT.
004860     GO TO 9610-SCAN-LOOP.
004870 9600-EXIT.
004880     EXIT.
004890
004900******************************************************************
004910* 9650-COUNT-DOTS-AFTER-AT - tallies '.' occurrences strictly    *
004920* past WS-AT-POSITION and remembers the last one found, so      *
004930* 2200-EDIT-EMAIL never credits a dot sitting in the mailbox     *
004940* part ahead of the '@'.                                         *
004950******************************************************************
004960 9650-COUNT-DOTS-AFTER-AT.
004970     COMPUTE WS-SCAN-SUBSCRIPT = WS-AT-POSITION + 1.
004980 9660-SCAN-LOOP.
004990     IF  WS-SCAN-SUBSCRIPT > WS-FIELD-LENGTH
005000         GO TO 9650-EXIT.
005010     IF  FLD-INPUT(WS-SCAN-SUBSCRIPT:1) = '.'
005020         ADD 1                   TO WS-DOT-COUNT
005030         MOVE WS-SCAN-SUBSCRIPT  TO WS-LAST-DOT-POSITION.
005040     ADD 1                       TO WS-SCAN-SUBSCRIPT.
005050     GO TO 9660-SCAN-LOOP.
005060 9650-EXIT.
005070     EXIT.
005080
005090******************************************************************
005100* 9750-PARSE-DECIMAL-FIELD - for 2700-EDIT-WEIGHT-FIELD and      *
005110* 2800-EDIT-VALUE-FIELD.  Accepts at most one decimal point     *
005120* up to two digits after it; rejects anything else that is not   *
005130* straight digits.  The whole-number digits are zero-filled      *
005140* right-justified into WS-NUMERIC-TEST-AREA (through its X(08)   *
005150* REDEFINES) exactly as the old whole-number-only routine did,   *
005160* and the fractional digits go into WS-NUMERIC-FRACTION, so      *
005170* WS-DECIMAL-TEST-NUM carries the complete value for the         *
005180* range check back in the calling paragraph.                     *
005190******************************************************************
005200 9750-PARSE-DECIMAL-FIELD.
005210     MOVE 'Y'                    TO WS-FIELD-VALID-SW.
005220     MOVE ZERO                   TO WS-DOT-COUNT
005230                                    WS-DECIMAL-POINT-POS.
005240     MOVE 1                      TO WS-SCAN-SUBSCRIPT.
005250 9751-FIND-DOT-LOOP.
005260     IF  WS-SCAN-SUBSCRIPT > WS-FIELD-LENGTH
005270         GO TO 9752-DOT-FOUND.
005280     IF  FLD-INPUT(WS-SCAN-SUBSCRIPT:1) NOT = '.'
005290         GO TO 9751-BUMP-SUBSCRIPT.
005300     ADD 1                       TO WS-DOT-COUNT.
005310     IF  WS-DECIMAL-POINT-POS = 0
005320         MOVE WS-SCAN-SUBSCRIPT  TO WS-DECIMAL-POINT-POS.
005330 9751-BUMP-SUBSCRIPT.
005340     ADD 1                       TO WS-SCAN-SUBSCRIPT.
005350     GO TO 9751-FIND-DOT-LOOP.
005360 9752-DOT-FOUND.
005370     IF  WS-DOT-COUNT > 1
005380         MOVE 'N'                TO WS-FIELD-VALID-SW
005390         GO TO 9750-EXIT.
005400     IF  WS-DECIMAL-POINT-POS NOT = 0
005410         GO TO 9752-HAS-DOT.
005420     MOVE WS-FIELD-LENGTH        TO WS-WHOLE-LEN.
005430     MOVE ZERO                   TO WS-FRACTION-LEN.
005440     GO TO 9752-LENGTHS-SET.
005450 9752-HAS-DOT.
005460     COMPUTE WS-WHOLE-LEN = WS-DECIMAL-POINT-POS - 1.
005470     COMPUTE WS-FRACTION-LEN =
005480         WS-FIELD-LENGTH - WS-DECIMAL-POINT-POS.
005490 9752-LENGTHS-SET.
005500     IF  WS-WHOLE-LEN < 1 OR WS-FRACTION-LEN > 2
005510         MOVE 'N'                TO WS-FIELD-VALID-SW
005520         GO TO 9750-EXIT.
005530     IF  FLD-INPUT(1:WS-WHOLE-LEN) NOT NUMERIC
005540         MOVE 'N'                TO WS-FIELD-VALID-SW
005550         GO TO 9750-EXIT.
005560     IF  WS-FRACTION-LEN = 0
005570         GO TO 9753-FILL-VALUE.
005580     IF  FLD-INPUT(WS-DECIMAL-POINT-POS + 1:WS-FRACTION-LEN)
005590             NOT NUMERIC
005600         MOVE 'N'                TO WS-FIELD-VALID-SW
005610         GO TO 9750-EXIT.
005620 9753-FILL-VALUE.
005630     MOVE ZERO                   TO WS-NUMERIC-TEST-AREA.
005640     COMPUTE WS-ZERO-FILL-START = 9 - WS-WHOLE-LEN.
005650     MOVE FLD-INPUT(1:WS-WHOLE-LEN)
005660         TO WS-NUMERIC-TEST-X(WS-ZERO-FILL-START:WS-WHOLE-LEN).
005670     MOVE ZERO                   TO WS-NUMERIC-FRACTION.
005680     IF  WS-FRACTION-LEN = 1
005690         MOVE FLD-INPUT(WS-DECIMAL-POINT-POS + 1:1)
005700                                 TO WS-NUMERIC-FRACTION(1:1).
005710     IF  WS-FRACTION-LEN = 2
005720         MOVE FLD-INPUT(WS-DECIMAL-POINT-POS + 1:2)
005730                                 TO WS-NUMERIC-FRACTION.
005740 9750-EXIT.
005750     EXIT.
005760
005770
005780 8000-WRITE-RESULT.
005790     MOVE FLD-TYPE                TO RES-TYPE.
005800     IF  WS-FIELD-IS-VALID
005810         MOVE 'Y'                 TO RES-VALID
005820         ADD 1                    TO WS-VALID-COUNT-AREA
005830     ELSE
005840         MOVE 'N'                 TO RES-VALID
005850         ADD 1                    TO WS-INVALID-COUNT-AREA.
005860     WRITE VALRES-OUT-RECORD      FROM PCLVAL-RESULT-RECORD.
005870     IF  NOT WS-VALOUT-OK
005880         MOVE 'VALOUT  '         TO FE-DDNAME
005890         MOVE WS-VALOUT-STATUS   TO FE-STATUS
005900         MOVE '8000-WRT '        TO FE-PARAGRAPH
005910         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
005920     IF  DEBUG-TRACE-REQUESTED
005930         MOVE FLD-TYPE           TO DT-FLD-TYPE
005940         MOVE WS-FIELD-VALID-SW  TO DT-RES-VALID
005950         DISPLAY WS-DEBUG-TRACE-LINE.
005960 8000-EXIT.
005970     EXIT.
005980
005990 9000-END-OF-JOB-TOTALS.
006000     DISPLAY 'PCL020 - FIELD VALIDATION RUN TOTALS'.
006010     DISPLAY 'RECORDS READ......: ' WS-RECORDS-READ-AREA.
006020     DISPLAY 'FIELDS VALID......: ' WS-VALID-COUNT-AREA.
006030     DISPLAY 'FIELDS INVALID....: ' WS-INVALID-COUNT-AREA.
006040 9000-EXIT.
006050     EXIT.
006060
006070 9900-CLOSE-FILES.
006080     CLOSE VALREQ-IN VALRES-OUT.
006090 9900-EXIT.
006100     EXIT.
006110
006120******************************************************************
006130* 9997-FCT-ERROR - common bad-file-status handler, adapted from  *
006140* the old MANIF freight-manifest error conventions (PCLERR.cpy). *
006150******************************************************************
006160 9997-FCT-ERROR.
006170     DISPLAY FCT-ERROR-LINE.
006180     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
006190     STOP RUN.
006200 9997-EXIT.
006210     EXIT.
