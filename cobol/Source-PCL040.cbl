000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PCL040.
000120******************************************************************
000130* PCL - Parcel Rating & Control                                  *
000140*                                                                *
000150* PCL040 - Flow 4.  Sorts the posted SHIPMENT-RECORD file into   *
000160*          ascending SHP-SENDER-ID sequence, then reads the      *
000170*          sorted file and breaks on SHP-SENDER-ID to print one  *
000180*          SENDER-SUMMARY-LINE per sender (pending/in-transit/   *
000190*          delivered/cancelled counts and a total) followed by  *
000200*          a grand-total line for the whole run.  CONFIRMED      *
000210*          shipments are read but not tallied into any bucket -  *
000220*          Ops only wants the four buckets on this report.       *
000230******************************************************************
000240 AUTHOR.        J F NDI.
000250 INSTALLATION.  SOCOFRET DATA CENTER - DOUALA.
000260 DATE-WRITTEN.  08/04/93.
000270 DATE-COMPILED.
000280 SECURITY.      SOCOFRET - INTERNAL USE ONLY.
000290******************************************************************
000300* CHANGE LOG                                                     *
000310*                                                                *
000320* Date       UserID   Ticket    Description                     *
000330* ---------- -------- --------- ----------------------------    *
000340* 1993-08-04 JFND     ---       Original write-up.  SORT plus    *
000350*                     control-break print, four status buckets. *
000360* 1996-07-19 ABTE     RQ-0442   No change to this program - the  *
000370*                     insurance-premium work was entirely in     *
000380*                     PCL010, noted here only because Ops asked. *
000390* 1999-01-08 JFND     Y2K       Year 2000 remediation review.    *
000400*                     No 2-digit year fields on this program or  *
000410*                     its records.  No change required.          *
000420* 2003-06-20 ABTE     FX-0456   Added the UPSI-0 debug-trace     *
000430*                     switch, matching the tracing added across  *
000440*                     the PCL suite.                             *
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   IBM-370.
000500 OBJECT-COMPUTER.   IBM-370.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
000540            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SHIPMENT-IN   ASSIGN TO PKGOUT
000590         FILE STATUS IS WS-PKGOUT-STATUS.
000600     SELECT SORT-WORK     ASSIGN TO SRTWK01.
000610     SELECT SHIPMENT-SRT  ASSIGN TO SHPSRT
000620         FILE STATUS IS WS-SHPSRT-STATUS.
000630     SELECT SUMMARY-RPT   ASSIGN TO SUMRPT
000640         FILE STATUS IS WS-SUMRPT-STATUS.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  SHIPMENT-IN
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD.
000710 01  SHIPMENT-IN-RECORD          PIC  X(80).
000720
000730 SD  SORT-WORK.
000740 01  SORT-WORK-RECORD.
000750     05  SD-SENDER-ID            PIC  9(09).
000760     05  FILLER                  PIC  X(71).
000770
000780 FD  SHIPMENT-SRT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD.
000810 01  SHIPMENT-SRT-RECORD         PIC  X(80).
000820
000830 FD  SUMMARY-RPT
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD.
000860 01  SUMMARY-RPT-RECORD          PIC  X(80).
000870
000880 WORKING-STORAGE SECTION.
000890     COPY PCLERR.
000900     COPY PCLSHP.
000910     COPY PCLSUM.
000920
000930 01  WS-FILE-STATUS-AREA.
000940     05  WS-PKGOUT-STATUS        PIC  X(02) VALUE SPACES.
000950         88  WS-PKGOUT-OK            VALUE '00'.
000960     05  WS-SHPSRT-STATUS        PIC  X(02) VALUE SPACES.
000970         88  WS-SHPSRT-OK            VALUE '00'.
000980         88  WS-SHPSRT-EOF           VALUE '10'.
000990     05  WS-SUMRPT-STATUS        PIC  X(02) VALUE SPACES.
001000         88  WS-SUMRPT-OK            VALUE '00'.
001010     05  FILLER                  PIC  X(12).
001020
001030 01  WS-SWITCHES.
001040     05  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
001050         88  WS-EOF                  VALUE 'Y'.
001060     05  WS-FIRST-RECORD-SW      PIC  X(01) VALUE 'Y'.
001070         88  WS-FIRST-RECORD         VALUE 'Y'.
001080     05  WS-FIRST-LINE-SW        PIC  X(01) VALUE 'Y'.
001090         88  WS-FIRST-LINE            VALUE 'Y'.
001100     05  FILLER                  PIC  X(17).
001110
001120******************************************************************
001130* Run counters.  Each is paired with an X(04) dump-view          *
001140* REDEFINES so Ops can get a quick hex/char look under the       *
001150* UPSI-0 debug-trace switch without pulling a full core dump.    *
001160******************************************************************
001170 01  WS-RECORDS-READ-AREA        PIC S9(07) COMP VALUE ZERO.
001180 01  WS-RECORDS-READ-X REDEFINES WS-RECORDS-READ-AREA
001190                                 PIC  X(04).
001200 01  WS-SENDERS-PRINTED-AREA     PIC S9(07) COMP VALUE ZERO.
001210 01  WS-SENDERS-PRINTED-X REDEFINES WS-SENDERS-PRINTED-AREA
001220                                 PIC  X(04).
001230 01  WS-GRAND-TOTAL-AREA         PIC S9(07) COMP VALUE ZERO.
001240 01  WS-GRAND-TOTAL-X REDEFINES WS-GRAND-TOTAL-AREA
001250                                 PIC  X(04).
001260
001270******************************************************************
001280* Control-break work area.  WS-BREAK-SENDER-ID holds the sender  *
001290* whose counts are accumulating; the four buckets reset to zero  *
001300* at 4000-CONTROL-BREAK and again after each print.              *
001310******************************************************************
001320 01  WS-BREAK-WORK-AREA.
001330     05  WS-BREAK-SENDER-ID      PIC  9(09) VALUE ZERO.
001340     05  WS-WK-PENDING-COUNT     PIC S9(05) COMP VALUE ZERO.
001350     05  WS-WK-TRANSIT-COUNT     PIC S9(05) COMP VALUE ZERO.
001360     05  WS-WK-DELIVERED-COUNT   PIC S9(05) COMP VALUE ZERO.
001370     05  WS-WK-CANCELLED-COUNT   PIC S9(05) COMP VALUE ZERO.
001380     05  WS-WK-TOTAL-COUNT       PIC S9(06) COMP VALUE ZERO.
001385     05  FILLER                  PIC  X(08).
001390
001400 01  WS-GRAND-TOTAL-WORK-AREA.
001410     05  WS-GT-PENDING-COUNT     PIC S9(07) COMP VALUE ZERO.
001420     05  WS-GT-TRANSIT-COUNT     PIC S9(07) COMP VALUE ZERO.
001430     05  WS-GT-DELIVERED-COUNT   PIC S9(07) COMP VALUE ZERO.
001440     05  WS-GT-CANCELLED-COUNT   PIC S9(07) COMP VALUE ZERO.
001450     05  WS-GT-TOTAL-COUNT       PIC S9(07) COMP VALUE ZERO.
001455     05  FILLER                  PIC  X(08).
001460
001470 01  WS-DEBUG-TRACE-LINE.
001480     05  FILLER             PIC  X(15) VALUE 'PCL040 TRACE -'.
001490     05  DT-SENDER-ID             PIC  9(09).
001500     05  FILLER                  PIC  X(01) VALUE SPACE.
001510     05  DT-STATUS                PIC  X(01).
001520     05  FILLER                  PIC  X(54) VALUE SPACES.
001530
001540 PROCEDURE DIVISION.
001550
001560 0000-MAINLINE.
001570     PERFORM 1000-SORT-SHIPMENTS THRU 1000-EXIT.
001580     PERFORM 1500-INITIALIZE     THRU 1500-EXIT.
001590     PERFORM 3000-PROCESS-SHIPMENT THRU 3000-EXIT
001600         UNTIL WS-EOF.
001610     IF  NOT WS-FIRST-RECORD
001620         PERFORM 4000-CONTROL-BREAK THRU 4000-EXIT.
001630     PERFORM 5000-GRAND-TOTAL    THRU 5000-EXIT.
001640     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
001650     STOP RUN.
001660
001670******************************************************************
001680* 1000-SORT-SHIPMENTS - ascending SHP-SENDER-ID, the sequence    *
001690* flow 4 needs for its control break.  SHIPMENT-IN is the        *
001700* PKGOUT file posted by PCL010; SHIPMENT-SRT is the sorted       *
001710* working copy this program actually reads.                      *
001720******************************************************************
001730 1000-SORT-SHIPMENTS.
001740     SORT SORT-WORK
001750         ON ASCENDING KEY SD-SENDER-ID
001760         USING SHIPMENT-IN
001770         GIVING SHIPMENT-SRT.
001780     IF  SORT-RETURN NOT = ZERO
001790         MOVE 'SRTWK01 '         TO FE-DDNAME
001800         MOVE SORT-RETURN        TO FE-STATUS
001810         MOVE '1000-SORT '       TO FE-PARAGRAPH
001820         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001830 1000-EXIT.
001840     EXIT.
001850
001860 1500-INITIALIZE.
001870     OPEN INPUT  SHIPMENT-SRT.
001880     IF  NOT WS-SHPSRT-OK
001890         MOVE 'SHPSRT  '         TO FE-DDNAME
001900         MOVE WS-SHPSRT-STATUS   TO FE-STATUS
001910         MOVE '1500-INIT '       TO FE-PARAGRAPH
001920         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001930     OPEN OUTPUT SUMMARY-RPT.
001940     IF  NOT WS-SUMRPT-OK
001950         MOVE 'SUMRPT  '         TO FE-DDNAME
001960         MOVE WS-SUMRPT-STATUS   TO FE-STATUS
001970         MOVE '1500-INIT '       TO FE-PARAGRAPH
001980         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001990     PERFORM 2000-READ-SORTED-SHIPMENT THRU 2000-EXIT.
002000 1500-EXIT.
002010     EXIT.
002020
002030 2000-READ-SORTED-SHIPMENT.
002040     READ SHIPMENT-SRT INTO PCLSHP-RECORD
002050         AT END
002060             MOVE 'Y'            TO WS-EOF-SWITCH
002070             GO TO 2000-EXIT.
002080     IF  NOT WS-SHPSRT-OK AND NOT WS-EOF
002090         MOVE 'SHPSRT  '         TO FE-DDNAME
002100         MOVE WS-SHPSRT-STATUS   TO FE-STATUS
002110         MOVE '2000-READ '       TO FE-PARAGRAPH
002120         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002130     ADD 1                       TO WS-RECORDS-READ-AREA.
002140 2000-EXIT.
002150     EXIT.
002160
002170******************************************************************
002180* 3000-PROCESS-SHIPMENT - breaks on SHP-SENDER-ID, then tallies  *
002190* the current record into the one bucket its SHP-STATUS maps     *
002200* to.  CONFIRMED shipments are read and counted in the run       *
002210* total but fall into none of the four report buckets.           *
002220******************************************************************
002230 3000-PROCESS-SHIPMENT.
002240     IF  WS-FIRST-RECORD
002250         MOVE 'N'                TO WS-FIRST-RECORD-SW
002260         MOVE SHP-SENDER-ID      TO WS-BREAK-SENDER-ID
002270     ELSE
002280     IF  SHP-SENDER-ID NOT = WS-BREAK-SENDER-ID
002290         PERFORM 4000-CONTROL-BREAK THRU 4000-EXIT
002300         MOVE SHP-SENDER-ID      TO WS-BREAK-SENDER-ID.
002310     IF  SHP-STATUS-PENDING
002320         ADD 1                   TO WS-WK-PENDING-COUNT
002330     ELSE
002340     IF  SHP-STATUS-IN-TRANSIT
002350         ADD 1                   TO WS-WK-TRANSIT-COUNT
002360     ELSE
002370     IF  SHP-STATUS-DELIVERED
002380         ADD 1                   TO WS-WK-DELIVERED-COUNT
002390     ELSE
002400     IF  SHP-STATUS-CANCELLED
002410         ADD 1                   TO WS-WK-CANCELLED-COUNT.
002420     IF  DEBUG-TRACE-REQUESTED
002430         MOVE SHP-SENDER-ID      TO DT-SENDER-ID
002440         MOVE SHP-STATUS         TO DT-STATUS
002450         DISPLAY WS-DEBUG-TRACE-LINE.
002460     PERFORM 2000-READ-SORTED-SHIPMENT THRU 2000-EXIT.
002470 3000-EXIT.
002480     EXIT.
002490
002500******************************************************************
002510* 4000-CONTROL-BREAK - prints the completed sender's detail      *
002520* line, rolls its buckets into the grand total, then resets the  *
002530* working buckets for the next sender.                           *
002540******************************************************************
002550 4000-CONTROL-BREAK.
002560     ADD WS-WK-PENDING-COUNT WS-WK-TRANSIT-COUNT
002570         WS-WK-DELIVERED-COUNT WS-WK-CANCELLED-COUNT
002580         GIVING WS-WK-TOTAL-COUNT.
002590     MOVE SPACES                 TO PCLSUM-PRINT-LINE.
002600     MOVE WS-BREAK-SENDER-ID     TO SUM-SENDER-ID.
002610     MOVE WS-WK-PENDING-COUNT    TO SUM-PENDING-COUNT.
002620     MOVE WS-WK-TRANSIT-COUNT    TO SUM-TRANSIT-COUNT.
002630     MOVE WS-WK-DELIVERED-COUNT  TO SUM-DELIVERED-COUNT.
002640     MOVE WS-WK-CANCELLED-COUNT  TO SUM-CANCELLED-COUNT.
002650     MOVE WS-WK-TOTAL-COUNT      TO SUM-TOTAL-COUNT.
002660     PERFORM 8500-PRINT-LINE     THRU 8500-EXIT.
002670     ADD 1                       TO WS-SENDERS-PRINTED-AREA.
002680     ADD WS-WK-PENDING-COUNT     TO WS-GT-PENDING-COUNT.
002690     ADD WS-WK-TRANSIT-COUNT     TO WS-GT-TRANSIT-COUNT.
002700     ADD WS-WK-DELIVERED-COUNT   TO WS-GT-DELIVERED-COUNT.
002710     ADD WS-WK-CANCELLED-COUNT   TO WS-GT-CANCELLED-COUNT.
002720     ADD WS-WK-TOTAL-COUNT       TO WS-GT-TOTAL-COUNT.
002730     MOVE ZERO                   TO WS-WK-PENDING-COUNT
002740                                     WS-WK-TRANSIT-COUNT
002750                                     WS-WK-DELIVERED-COUNT
002760                                     WS-WK-CANCELLED-COUNT
002770                                     WS-WK-TOTAL-COUNT.
002780 4000-EXIT.
002790     EXIT.
002800
002810******************************************************************
002820* 5000-GRAND-TOTAL - one trailing line, sender id 999999999, the *
002830* run-wide totals across every sender printed above.             *
002840******************************************************************
002850 5000-GRAND-TOTAL.
002860     MOVE SPACES                 TO PCLSUM-PRINT-LINE.
002870     MOVE 999999999              TO SUM-SENDER-ID.
002880     MOVE WS-GT-PENDING-COUNT    TO SUM-PENDING-COUNT.
002890     MOVE WS-GT-TRANSIT-COUNT    TO SUM-TRANSIT-COUNT.
002900     MOVE WS-GT-DELIVERED-COUNT  TO SUM-DELIVERED-COUNT.
002910     MOVE WS-GT-CANCELLED-COUNT  TO SUM-CANCELLED-COUNT.
002920     MOVE WS-GT-TOTAL-COUNT      TO SUM-TOTAL-COUNT.
002930     PERFORM 8500-PRINT-LINE     THRU 8500-EXIT.
002940     DISPLAY 'PCL040 - SENDER SUMMARY RUN TOTALS'.
002950     DISPLAY 'SHIPMENTS READ....: ' WS-RECORDS-READ-AREA.
002960     DISPLAY 'SENDERS PRINTED...: ' WS-SENDERS-PRINTED-AREA.
002970     DISPLAY 'GRAND TOTAL COUNT.: ' WS-GT-TOTAL-COUNT.
002980 5000-EXIT.
002990     EXIT.
003000
003010******************************************************************
003020* 8500-PRINT-LINE - common WRITE for both the per-sender detail  *
003030* lines and the grand-total line.  The very first line of the    *
003040* run advances to TOP-OF-FORM; every line after that is single-  *
003050* spaced.  ADVANCING only controls vertical spacing between      *
003060* records - it does not alter the fixed column layout of the     *
003070* SENDER-SUMMARY-LINE print record itself.                       *
003080******************************************************************
003090 8500-PRINT-LINE.
003100     IF  WS-FIRST-LINE
003110         WRITE SUMMARY-RPT-RECORD FROM PCLSUM-PRINT-LINE
003120             AFTER ADVANCING TOP-OF-FORM
003130         MOVE 'N'                TO WS-FIRST-LINE-SW
003140     ELSE
003150         WRITE SUMMARY-RPT-RECORD FROM PCLSUM-PRINT-LINE
003160             AFTER ADVANCING 1.
003170     IF  NOT WS-SUMRPT-OK
003180         MOVE 'SUMRPT  '         TO FE-DDNAME
003190         MOVE WS-SUMRPT-STATUS   TO FE-STATUS
003200         MOVE '8500-PRNT '       TO FE-PARAGRAPH
003210         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
003220 8500-EXIT.
003230     EXIT.
003240
003250 9900-CLOSE-FILES.
003260     CLOSE SHIPMENT-SRT SUMMARY-RPT.
003270 9900-EXIT.
003280     EXIT.
003290
003300******************************************************************
003310* 9997-FCT-ERROR - common bad-file-status handler, adapted from  *
003320* the old MANIF freight-manifest error conventions (PCLERR.cpy). *
003330******************************************************************
003340 9997-FCT-ERROR.
003350     DISPLAY FCT-ERROR-LINE.
003360     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
003370     STOP RUN.
003380 9997-EXIT.
003390     EXIT.
