000100******************************************************************
000200* PCL - Parcel Rating & Control                                  *
000300*                                                                *
000400* PCLVAL - USSD field-entry validation request/result records,  *
000500*          read from FVALIN and written to FVALOUT by PCL020.   *
000600*                                                                *
000700* Date       UserID   Description                               *
000800* ---------- -------- ----------------------------------------- *
000900* 1989-07-11 METD     Original copy member, FVALIN/FVALOUT      *
001000*                     layouts, family-A keystroke edits only.   *
001100* 1994-02-25 JFND     Added RES-VALID 88-levels.                *
001200* 1999-01-08 JFND     Y2K remediation review - no 2-digit year  *
001300*                     fields exist on this record, no change.   *
001400******************************************************************
001500
001600******************************************************************
001700* FIELD-VALIDATION-REQUEST - input to flow 2.  Fixed length     *
001800* 60 bytes; no filler needed, FLD-TYPE/FLD-INPUT fill the       *
001900* record exactly.                                               *
002000******************************************************************
002100 01  PCLVAL-REQUEST-RECORD.
002200     05  FLD-TYPE                PIC  X(10).
002300         88  FLD-TYPE-NAME           VALUE 'NAME'.
002400         88  FLD-TYPE-EMAIL          VALUE 'EMAIL'.
002500         88  FLD-TYPE-PHONE          VALUE 'PHONE'.
002600         88  FLD-TYPE-CITY           VALUE 'CITY'.
002700         88  FLD-TYPE-ADDRESS        VALUE 'ADDRESS'.
002800         88  FLD-TYPE-DESC           VALUE 'DESC'.
002900         88  FLD-TYPE-WEIGHT         VALUE 'WEIGHT'.
003000         88  FLD-TYPE-VALUE          VALUE 'VALUE'.
003100         88  FLD-TYPE-PASSWORD       VALUE 'PASSWORD'.
003200     05  FLD-INPUT               PIC  X(50).
003300
003400******************************************************************
003500* FIELD-VALIDATION-RESULT - output of flow 2.  Fixed length     *
003600* 20 bytes (field widths sum to 11; remaining 9 bytes are       *
003700* FILLER reserved for future expansion).                        *
003800******************************************************************
003900 01  PCLVAL-RESULT-RECORD.
004000     05  RES-TYPE                PIC  X(10).
004100     05  RES-VALID               PIC  X(01).
004200         88  RES-IS-VALID            VALUE 'Y'.
004300         88  RES-IS-INVALID          VALUE 'N'.
004400     05  FILLER                  PIC  X(09).
