000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PCL030.
000120******************************************************************
000130* PCL - Parcel Rating & Control                                  *
000140*                                                                *
000150* PCL030 - Flow 3.  Reads a status-transition request (a         *
000160*          current status and a requested status) and writes    *
000170*          back a Y/N allowed result.  CANCELLED is a dead end   *
000180*          in both directions; otherwise a move forward in the   *
000190*          PENDING -> CONFIRMED -> IN_TRANSIT -> DELIVERED       *
000200*          lifecycle is allowed and a move sideways or           *
000210*          backward is not.                                      *
000220******************************************************************
000230 AUTHOR.        A B TEMGOUA.
000240 INSTALLATION.  SOCOFRET DATA CENTER - DOUALA.
000250 DATE-WRITTEN.  05/30/90.
000260 DATE-COMPILED.
000270 SECURITY.      SOCOFRET - INTERNAL USE ONLY.
000280******************************************************************
000290* CHANGE LOG                                                     *
000300*                                                                *
000310* Date       UserID   Ticket    Description                     *
000320* ---------- -------- --------- ----------------------------    *
000330* 1990-05-30 ABTE     ---       Original write-up.  Straight     *
000340*                     forward-order-only check, no CANCELLED     *
000350*                     dead-end handling.                         *
000360* 1993-08-04 METD     RQ-0344   Added CANCELLED as a dead end    *
000370*                     in both directions - dispatch was          *
000380*                     re-opening cancelled shipments by mistake. *
000390* 1999-01-08 JFND     Y2K       Year 2000 remediation review.    *
000400*                     No 2-digit year fields on this program or  *
000410*                     its records.  No change required.          *
000420* 2003-06-20 ABTE     FX-0456   Added the UPSI-0 debug-trace     *
000430*                     switch, matching the tracing added across  *
000440*                     the PCL suite.                             *
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   IBM-370.
000500 OBJECT-COMPUTER.   IBM-370.
000510 SPECIAL-NAMES.
000520     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
000530            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT TRNREQ-IN     ASSIGN TO TRNIN
000580         FILE STATUS IS WS-TRNIN-STATUS.
000590     SELECT TRNRES-OUT    ASSIGN TO TRNOUT
000600         FILE STATUS IS WS-TRNOUT-STATUS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  TRNREQ-IN
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD.
000670 01  TRNREQ-IN-RECORD            PIC  X(10).
000680
000690 FD  TRNRES-OUT
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD.
000720 01  TRNRES-OUT-RECORD           PIC  X(10).
000730
000740 WORKING-STORAGE SECTION.
000750     COPY PCLERR.
000760     COPY PCLTRN.
000770
000780 01  WS-FILE-STATUS-AREA.
000790     05  WS-TRNIN-STATUS         PIC  X(02) VALUE SPACES.
000800         88  WS-TRNIN-OK             VALUE '00'.
000810         88  WS-TRNIN-EOF            VALUE '10'.
000820     05  WS-TRNOUT-STATUS        PIC  X(02) VALUE SPACES.
000830         88  WS-TRNOUT-OK            VALUE '00'.
000840     05  FILLER                  PIC  X(14).
000850
000860 01  WS-SWITCHES.
000870     05  WS-EOF-SWITCH           PIC  X(01) VALUE 'N'.
000880         88  WS-EOF                  VALUE 'Y'.
000890     05  FILLER                  PIC  X(19).
000900
000910******************************************************************
000920* Run counters.  Each is paired with an X(04) dump-view          *
000930* REDEFINES so Ops can get a quick hex/char look under the       *
000940* UPSI-0 debug-trace switch without pulling a full core dump.    *
000950******************************************************************
000960 01  WS-RECORDS-READ-AREA        PIC S9(07) COMP VALUE ZERO.
000970 01  WS-RECORDS-READ-X REDEFINES WS-RECORDS-READ-AREA
000980                                 PIC  X(04).
000990 01  WS-ALLOWED-COUNT-AREA       PIC S9(07) COMP VALUE ZERO.
001000 01  WS-ALLOWED-COUNT-X REDEFINES WS-ALLOWED-COUNT-AREA
001010                                 PIC  X(04).
001020 01  WS-DISALLOWED-COUNT-AREA    PIC S9(07) COMP VALUE ZERO.
001030 01  WS-DISALLOWED-COUNT-X REDEFINES WS-DISALLOWED-COUNT-AREA
001040                                 PIC  X(04).
001050
001060******************************************************************
001070* WS-ORDER-INDEX-TABLE - the lifecycle order used by             *
001080* 2100-LOOKUP-ORDER-INDEX.  PENDING=0, CONFIRMED=1,              *
001090* IN_TRANSIT=2, DELIVERED=3.  CANCELLED has no index - it is     *
001100* handled as a dead end before the table is ever consulted.      *
001110******************************************************************
001120 01  WS-ORDER-INDEX-TABLE.
001130     05  FILLER                  PIC  X(01) VALUE 'P'.
001140     05  FILLER                  PIC S9(01) VALUE 0.
001150     05  FILLER                  PIC  X(01) VALUE 'C'.
001160     05  FILLER                  PIC S9(01) VALUE 1.
001170     05  FILLER                  PIC  X(01) VALUE 'T'.
001180     05  FILLER                  PIC S9(01) VALUE 2.
001190     05  FILLER                  PIC  X(01) VALUE 'D'.
001200     05  FILLER                  PIC S9(01) VALUE 3.
001210 01  WS-ORDER-INDEX-TABLE-R REDEFINES WS-ORDER-INDEX-TABLE.
001220     05  WS-OIT-ENTRY OCCURS 4 TIMES.
001230         10  WS-OIT-STATUS-CODE  PIC  X(01).
001240         10  WS-OIT-ORDER-INDEX  PIC S9(01).
001250
001260 01  WS-TRANSITION-WORK-AREA.
001270     05  WS-OIT-SUBSCRIPT         PIC S9(04) COMP VALUE ZERO.
001280     05  WS-CURRENT-ORDER-INDEX   PIC S9(01) VALUE ZERO.
001290     05  WS-REQUESTED-ORDER-INDEX PIC S9(01) VALUE ZERO.
001295     05  FILLER                   PIC  X(12).
001300
001310 01  WS-DEBUG-TRACE-LINE.
001320     05  FILLER             PIC  X(15) VALUE 'PCL030 TRACE -'.
001330     05  DT-TRN-CURRENT           PIC  X(01).
001340     05  FILLER                  PIC  X(04) VALUE ' -> '.
001350     05  DT-TRN-REQUESTED         PIC  X(01).
001360     05  FILLER                  PIC  X(01) VALUE SPACE.
001370     05  DT-TRN-ALLOWED           PIC  X(01).
001380     05  FILLER                  PIC  X(52) VALUE SPACES.
001390
001400 PROCEDURE DIVISION.
001410
001420 0000-MAINLINE.
001430     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
001440     PERFORM 2000-EDIT-TRANSITION THRU 2000-EXIT
001450         UNTIL WS-EOF.
001460     PERFORM 9000-END-OF-JOB-TOTALS THRU 9000-EXIT.
001470     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
001480     STOP RUN.
001490
001500 1000-INITIALIZE.
001510     OPEN INPUT  TRNREQ-IN.
001520     IF  NOT WS-TRNIN-OK
001530         MOVE 'TRNIN   '         TO FE-DDNAME
001540         MOVE WS-TRNIN-STATUS    TO FE-STATUS
001550         MOVE '1000-INIT '       TO FE-PARAGRAPH
001560         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001570     OPEN OUTPUT TRNRES-OUT.
001580     IF  NOT WS-TRNOUT-OK
001590         MOVE 'TRNOUT  '         TO FE-DDNAME
001600         MOVE WS-TRNOUT-STATUS   TO FE-STATUS
001610         MOVE '1000-INIT '       TO FE-PARAGRAPH
001620         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001630     PERFORM 1100-READ-TRANSITION THRU 1100-EXIT.
001640 1000-EXIT.
001650     EXIT.
001660
001670 1100-READ-TRANSITION.
001680     READ TRNREQ-IN INTO PCLTRN-REQUEST-RECORD
001690         AT END
001700             MOVE 'Y'            TO WS-EOF-SWITCH
001710             GO TO 1100-EXIT.
001720     IF  NOT WS-TRNIN-OK AND NOT WS-EOF
001730         MOVE 'TRNIN   '         TO FE-DDNAME
001740         MOVE WS-TRNIN-STATUS    TO FE-STATUS
001750         MOVE '1100-READ '       TO FE-PARAGRAPH
001760         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
001770     ADD 1                       TO WS-RECORDS-READ-AREA.
001780 1100-EXIT.
001790     EXIT.
001800
001810******************************************************************
001820* 2000-EDIT-TRANSITION - RQ-0344.  CANCELLED on either side is   *
001830* a dead end.  Otherwise the move is allowed only when the       *
001840* requested status sits strictly later in the lifecycle than     *
001850* the current status.                                            *
001860******************************************************************
001870 2000-EDIT-TRANSITION.
001880     MOVE 'Y'                    TO TRN-ALLOWED.
001890     IF  TRN-CURRENT-CANCELLED OR TRN-REQUESTED-CANCELLED
001900         MOVE 'N'                TO TRN-ALLOWED
001910     ELSE
001920         PERFORM 2100-LOOKUP-ORDER-INDEX THRU 2100-EXIT
001930         IF  WS-REQUESTED-ORDER-INDEX > WS-CURRENT-ORDER-INDEX
001940             MOVE 'Y'            TO TRN-ALLOWED
001950         ELSE
001960             MOVE 'N'            TO TRN-ALLOWED.
001970     PERFORM 8000-WRITE-RESULT   THRU 8000-EXIT.
001980     PERFORM 1100-READ-TRANSITION THRU 1100-EXIT.
001990 2000-EXIT.
002000     EXIT.
002010
002020******************************************************************
002030* 2100-LOOKUP-ORDER-INDEX - table lookup of WS-ORDER-INDEX-TABLE *
002040* for both TRN-CURRENT and TRN-REQUESTED.  Not reached when      *
002050* either side is CANCELLED - see 2000-EDIT-TRANSITION.           *
002060******************************************************************
002070 2100-LOOKUP-ORDER-INDEX.
002080     MOVE 1                      TO WS-OIT-SUBSCRIPT.
002090 2110-LOOKUP-LOOP.
002100     IF  WS-OIT-SUBSCRIPT > 4
002110         GO TO 2100-EXIT.
002120     IF  WS-OIT-STATUS-CODE(WS-OIT-SUBSCRIPT) = TRN-CURRENT
002130         MOVE WS-OIT-ORDER-INDEX(WS-OIT-SUBSCRIPT)
002140             TO WS-CURRENT-ORDER-INDEX.
002150     IF  WS-OIT-STATUS-CODE(WS-OIT-SUBSCRIPT) = TRN-REQUESTED
002160         MOVE WS-OIT-ORDER-INDEX(WS-OIT-SUBSCRIPT)
002170             TO WS-REQUESTED-ORDER-INDEX.
002180     ADD 1                       TO WS-OIT-SUBSCRIPT.
002190     GO TO 2110-LOOKUP-LOOP.
002200 2100-EXIT.
002210     EXIT.
002220
002230 8000-WRITE-RESULT.
002240     WRITE TRNRES-OUT-RECORD     FROM PCLTRN-RESULT-RECORD.
002250     IF  NOT WS-TRNOUT-OK
002260         MOVE 'TRNOUT  '         TO FE-DDNAME
002270         MOVE WS-TRNOUT-STATUS   TO FE-STATUS
002280         MOVE '8000-WRT '        TO FE-PARAGRAPH
002290         PERFORM 9997-FCT-ERROR  THRU 9997-EXIT.
002300     IF  TRN-IS-ALLOWED
002310         ADD 1                   TO WS-ALLOWED-COUNT-AREA
002320     ELSE
002330         ADD 1                   TO WS-DISALLOWED-COUNT-AREA.
002340     IF  DEBUG-TRACE-REQUESTED
002350         MOVE TRN-CURRENT        TO DT-TRN-CURRENT
002360         MOVE TRN-REQUESTED      TO DT-TRN-REQUESTED
002370         MOVE TRN-ALLOWED        TO DT-TRN-ALLOWED
002380         DISPLAY WS-DEBUG-TRACE-LINE.
002390 8000-EXIT.
002400     EXIT.
002410
002420 9000-END-OF-JOB-TOTALS.
002430     DISPLAY 'PCL030 - STATUS TRANSITION RUN TOTALS'.
002440     DISPLAY 'RECORDS READ......: ' WS-RECORDS-READ-AREA.
002450     DISPLAY 'TRANSITIONS ALLOWED: ' WS-ALLOWED-COUNT-AREA.
002460     DISPLAY 'TRANSITIONS DENIED.: ' WS-DISALLOWED-COUNT-AREA.
002470 9000-EXIT.
002480     EXIT.
002490
002500 9900-CLOSE-FILES.
002510     CLOSE TRNREQ-IN TRNRES-OUT.
002520 9900-EXIT.
002530     EXIT.
002540
002550******************************************************************
002560* 9997-FCT-ERROR - common bad-file-status handler, adapted from  *
002570* the old MANIF freight-manifest error conventions (PCLERR.cpy). *
002580******************************************************************
002590 9997-FCT-ERROR.
002600     DISPLAY FCT-ERROR-LINE.
002610     PERFORM 9900-CLOSE-FILES    THRU 9900-EXIT.
002620     STOP RUN.
002630 9997-EXIT.
002640     EXIT.
